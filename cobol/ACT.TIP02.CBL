000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. STOCK-TRADE-ACCOUNTANT.                                      
000300 AUTHOR. C. SANBORN.                                                      
000400 INSTALLATION. PORTFOLIO ACCOUNTING SYSTEMS.                              
000500 DATE-WRITTEN. 05/06/1987.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE PORTFOLIO                 
000800     ACCOUNTING SYSTEMS GROUP.  UNAUTHORIZED DISCLOSURE OF                
000900     ITS CONTENTS IS PROHIBITED.                                          
001000*****************************************************************         
001100*                                                               *         
001200*    A C T - T I P 0 2     C H A N G E    L O G                 *         
001300*                                                               *         
001400*  DATE      PGMR  TICKET     DESCRIPTION OF CHANGE             *         
001500*  --------  ----  ---------  --------------------------------- *         
001600*  05/06/87  CRS   INIT       ORIGINAL CODING - NIGHTLY         * INIT    
001700*                             POSITION ACCOUNTANT FOR ONE       * INIT    
001800*                             TICKER: BALANCE, PROFIT, AND      * INIT    
001900*                             DIVIDEND PAYMENT SCHEDULE.        * INIT    
002000*  01/11/88  CRS   PAS-0041   ADDED SPLIT-DATE/LOT SWITCH-OVER  * PAS-0041
002100*                             LOGIC SHARED BY BALANCE AND       * PAS-0041
002200*                             PAYMENT SCANS.                    * PAS-0041
002300*  07/19/89  DWK   PAS-0073   ADDED TIME-WEIGHTED AVERAGE       * PAS-0073
002400*                             INVESTED AMOUNT CALCULATION.      * PAS-0073
002500*  03/02/91  DWK   PAS-0139   ADDED INFLATION TABLE LOAD AND    * PAS-0139
002600*                             EXTRA-INFLATION ONE-MONTH BUMP.   * PAS-0139
002700*  11/14/91  DWK   PAS-0151   ADDED INFLATION-ADJUSTED COST     * PAS-0151
002800*                             BASIS SCAN, INTERLEAVED WITH THE  * PAS-0151
002900*                             PAYMENT SCHEDULE.                 * PAS-0151
003000*  06/02/92  JPK   PAS-0177   TAX-RATE AND EXTRA-INFLATION      * PAS-0177
003100*                             WIDENED TO MATCH PRM.TIP09.       * PAS-0177
003200*  09/30/92  JPK   PAS-0179   ADDED ANNUALIZED PERCENTAGE       * PAS-0179
003300*                             YIELD AND AVERAGE SHARE PRICE.    * PAS-0179
003400*  04/18/94  JPK   PAS-0211   JULIAN-DAY ROUTINE ADDED - DATE   * PAS-0211
003500*                             ARITHMETIC WAS BEING DONE BY HAND * PAS-0211
003600*                             IN THREE DIFFERENT PARAGRAPHS.    * PAS-0211
003700*  11/30/94  DWK   PAS-0219   CORRECTED SIGN HANDLING ON        * PAS-0219
003800*                             NEGATIVE MONTHLY INFLATION RATES  * PAS-0219
003900*                             (DEFLATION) IN 4800.               *PAS-0219
004000*  02/09/96  MTO   PAS-0266   INFLATION TABLE YEAR WIDENED TO   * PAS-0266
004100*                             9(4), MATCHES INF.R00858 CHANGE.  * PAS-0266
004200*  08/19/98  MTO   Y2K-0031   YEAR 2000 REMEDIATION - RUN DATE  * Y2K-0031
004300*                             NOW TAKEN VIA CENTURY-WINDOWED    * Y2K-0031
004400*                             ACCEPT FROM DATE IN 1000.          *Y2K-0031
004500*  01/05/99  MTO   Y2K-0058   Y2K FINAL SIGN-OFF.                *Y2K-0058
004600*  07/01/09  SHR   DM-1040    CONVERTED FOR NEW DATA-MART       * DM-1040 
004700*                             EXTRACT FEED, RENUMBERED TIP02.   * DM-1040 
004800*  07/01/09  SHR   DM-1040    FILE LAYOUTS REDECLARED HERE TO   * DM-1040 
004900*                             MATCH TRD.TIP03/DIV.TIP01/        * DM-1040 
005000*                             PRM.TIP09/INF.R00858/PAY.BALANCE. * DM-1040 
005100*  03/14/11  BAH   PAS-0298   AVG-BALANCE/AVG-TOTAL/AVERAGE-    * PAS-0298
005200*                             AMOUNT/INFL-BALANCE/ADJUSTED-     * PAS-0298
005300*                             AMOUNT WERE TRUNCATING TO 2       * PAS-0298
005400*                             DECIMALS ON EVERY SCAN STEP -     * PAS-0298
005500*                             WIDENED TO 6 DECIMALS, ROUNDING   * PAS-0298
005600*                             NOW HAPPENS ONLY AT THE 9000      * PAS-0298
005700*                             REPORT-LINE MOVE.                 * PAS-0298
005800*                                                               * PAS-0298
005900*  08/02/11  BAH   PAS-0299   PAYFILE NEVER CARRIED A HEADER    * PAS-0299
006000*                             OR TRAILER ROW - PAY.BALANCE'S    * PAS-0299
006100*                             RE-FOOT CHECK WAS COMPARING       * PAS-0299
006200*                             AGAINST A ZERO TRAILER TOTAL AND  * PAS-0299
006300*                             FLAGGING OUT-OF-BALANCE EVERY RUN.* PAS-0299
006400*                             5000 NOW WRITES THE HEADER ROW,   * PAS-0299
006500*                             9900 WRITES THE TRAILER ROW.      * PAS-0299
006600*                                                               * PAS-0299
006700*  11/09/13  KPL   PAS-0311   DIVFILE SCAN WAS STOPPING AT THE    PAS-0311
006800*                             FIRST ZERO-AMOUNT DETAIL ROW        PAS-0311
006900*                             INSTEAD OF SKIPPING IT - 2720 NOW   PAS-0311
007000*                             TREATS A BLANK/ZERO AMOUNT AS A     PAS-0311
007100*                             DATA-ENTRY GAP, NOT END OF FEED.    PAS-0311
007200*  06/21/15  KPL   PAS-0325   ANNUALIZED YIELD WAS DIVIDING BY    PAS-0325
007300*                             ZERO WHEN THE FIRST AND LAST TRADE  PAS-0325
007400*                             FELL ON THE SAME DAY - 7900 NOW     PAS-0325
007500*                             FLOORS WS-DAYS-BETWEEN AT ONE.      PAS-0325
007600*  02/03/17  RTV   PAS-0340   SPLIT RATIO PARM WAS BEING READ AS  PAS-0340
007700*                             UNSIGNED - A REVERSE (CONSOLIDATING)PAS-0340
007800*                             SPLIT ON PRMFILE PRODUCED A         PAS-0340
007900*                             POSITIVE LOT ADJUSTMENT INSTEAD OF  PAS-0340
008000*                             NEGATIVE.  FIELD RESIGNED S9(5)V9(4)PAS-0340
008100*                             TO MATCH PRM.TIP09.                 PAS-0340
008200*  10/18/19  RTV   DM-1077    ADDED THE UPSI-0 VERBOSE SWITCH SO  DM-1077 
008300*                             PRODUCTION CAN TURN ON THE ROW-BY-  DM-1077 
008400*                             ROW DISPLAYS ADDED UNDER PAS-0033   DM-1077 
008500*                             WITHOUT A RECOMPILE.                DM-1077 
008600*  04/27/22  WDH   PAS-0358   TRAILER RECORD COUNT ON PAYFILE WAS PAS-0358
008700*                             COUNTING THE HEADER ROW PAY.BALANCE PAS-0358
008800*                             WRITES - 5000 NOW EXCLUDES IT FROM  PAS-0358
008900*                             WS-PAYMENT-TABLE-COUNT SO THE       PAS-0358
009000*                             RE-FOOT IN PAY.BALANCE TIES OUT.    PAS-0358
009100*                                                               * PAS-0358
009200*****************************************************************         
009300*  PURPOSE - THE NIGHTLY ACCOUNTANT RUN.  READS ONE STOCK-PARMS *         
009400*  RECORD (THE RUN TICKER, MARKET PRICE, TAX RATE, SPLIT INFO)  *         
009500*  OFF PARMFILE, LOADS THE INFLATION TABLE AND DIVIDEND         *         
009600*  SCHEDULE FOR THAT TICKER, THEN MAKES SEVERAL PASSES OVER     *         
009700*  TRADEFILE TO RECONSTRUCT THE SHARE BALANCE, THE DIVIDEND     *         
009800*  PAYMENT SCHEDULE (WRITTEN TO PAYFILE), TRADE PROFIT, THE     *         
009900*  TIME-WEIGHTED AVERAGE INVESTED AMOUNT, THE INFLATION-        *         
010000*  ADJUSTED COST BASIS, AND THE ANNUALIZED PERCENTAGE YIELD.    *         
010100*  RESULTS ARE WRITTEN TO REPORTFILE - ONE TICKER PER RUN.      *         
010200*****************************************************************         
010300 ENVIRONMENT DIVISION.                                                    
010400 CONFIGURATION SECTION.                                                   
010500 SPECIAL-NAMES.                                                           
010600     C01 IS TOP-OF-FORM                                                   
010700     CLASS NUMERIC-SIGN IS "+" THRU "-"                                   
010800     UPSI-0 IS ACT-VERBOSE-SWITCH.                                        
010900 INPUT-OUTPUT SECTION.                                                    
011000 FILE-CONTROL.                                                            
011100     SELECT TRADEFILE ASSIGN TO "TRADEFILE"                               
011200         ORGANIZATION IS LINE SEQUENTIAL                                  
011300         FILE STATUS IS WS-TRADEFILE-STATUS.                              
011400     SELECT DIVFILE ASSIGN TO "DIVFILE"                                   
011500         ORGANIZATION IS LINE SEQUENTIAL                                  
011600         FILE STATUS IS WS-DIVFILE-STATUS.                                
011700     SELECT PARMFILE ASSIGN TO "PARMFILE"                                 
011800         ORGANIZATION IS LINE SEQUENTIAL                                  
011900         FILE STATUS IS WS-PARMFILE-STATUS.                               
012000     SELECT INFLFILE ASSIGN TO "INFLFILE"                                 
012100         ORGANIZATION IS LINE SEQUENTIAL                                  
012200         FILE STATUS IS WS-INFLFILE-STATUS.                               
012300     SELECT PAYFILE ASSIGN TO "PAYFILE"                                   
012400         ORGANIZATION IS LINE SEQUENTIAL                                  
012500         FILE STATUS IS WS-PAYFILE-STATUS.                                
012600     SELECT REPORTFILE ASSIGN TO "REPORTFILE"                             
012700         ORGANIZATION IS LINE SEQUENTIAL                                  
012800         FILE STATUS IS WS-REPORTFILE-STATUS.                             
012900*                                                                         
013000 DATA DIVISION.                                                           
013100 FILE SECTION.                                                            
013200*                                                                         
013300* --------------------------------------------------------------          
013400* TRADE LEDGER - LAYOUT MATCHES TRD.TIP03.                                
013500* RESCANNED SIX TIMES OVER THE LIFE OF A RUN - ONCE PER FIGURE            
013600* COMPUTED BELOW - RATHER THAN HELD IN A TABLE, SINCE ONE TICKER          
013700* CAN RUN TO MANY THOUSANDS OF TRADES.                                    
013800* --------------------------------------------------------------          
013900 FD  TRADEFILE                                                            
014000     LABEL RECORDS ARE STANDARD.                                          
014100 01  TRADE-LEDGER-RECORD.                                                 
014200     05  TRD-RECORD-TYPE-CD             PIC X(1).                         
014300         88  TRD-TYPE-HEADER                VALUE "H".                    
014400         88  TRD-TYPE-DETAIL                VALUE "D".                    
014500         88  TRD-TYPE-TRAILER               VALUE "T".                    
014600     05  TRD-HEADER-AREA.                                                 
014700         10  TRD-TICKER-HDR              PIC X(12).                       
014800         10  TRD-SCHEDULE-RUN-DATE        PIC 9(8).                       
014900         10  FILLER                      PIC X(100).                      
015000     05  TRD-DETAIL-AREA REDEFINES TRD-HEADER-AREA.                       
015100         10  TRADE-DATE                   PIC 9(8).                       
015200         10  TRADE-TIME                   PIC 9(6).                       
015300         10  TICKER                       PIC X(12).                      
015400         10  DIRECTION                     PIC X(12).                     
015500             88  DIRECTION-BUY                VALUE "Купля".              
015600         10  QUANTITY                      PIC S9(9)V9(2).                
015700         10  PRICE                         PIC S9(9)V9(4).                
015800         10  VOLUME                        PIC S9(11)V9(2).               
015900         10  BROKER-FEE                    PIC S9(9)V9(2).                
016000         10  TRADE-SYSTEM-FEE               PIC S9(9)V9(2).               
016100         10  FILLER                       PIC X(23).                      
016200     05  TRD-TRAILER-AREA REDEFINES TRD-HEADER-AREA.                      
016300         10  TRD-RECORD-COUNT              PIC 9(7).                      
016400         10  TRD-BUY-COUNT                 PIC 9(7).                      
016500         10  TRD-SELL-COUNT                PIC 9(7).                      
016600         10  FILLER                       PIC X(99).                      
016700*                                                                         
016800* --------------------------------------------------------------          
016900* DIVIDEND SCHEDULE - LAYOUT MATCHES DIV.TIP01.                           
017000* LOADED ONCE INTO WS-DIVIDEND-TABLE BY 2700 BELOW - THE EX-DIV           
017100* SCAN AGAINST TRADEFILE NEEDS RANDOM ACCESS BY SUBSCRIPT, NOT            
017200* SEQUENTIAL READS.                                                       
017300* --------------------------------------------------------------          
017400 FD  DIVFILE                                                              
017500     LABEL RECORDS ARE STANDARD.                                          
017600 01  DIVIDEND-SCHEDULE-RECORD.                                            
017700     05  DIV-RECORD-TYPE-CD             PIC X(1).                         
017800         88  DIV-TYPE-HEADER                 VALUE "H".                   
017900         88  DIV-TYPE-DETAIL                 VALUE "D".                   
018000         88  DIV-TYPE-TRAILER                VALUE "T".                   
018100     05  DIV-HEADER-AREA.                                                 
018200         10  DIV-TICKER-HDR              PIC X(12).                       
018300         10  DIV-SCHEDULE-RUN-DATE        PIC 9(8).                       
018400         10  FILLER                      PIC X(70).                       
018500     05  DIV-DETAIL-AREA REDEFINES DIV-HEADER-AREA.                       
018600         10  EX-DIV-DATE                  PIC 9(8).                       
018700         10  DIVIDEND-AMT                 PIC S9(7)V9(7).                 
018800         10  FILLER                      PIC X(68).                       
018900     05  DIV-TRAILER-AREA REDEFINES DIV-HEADER-AREA.                      
019000         10  DIV-RECORD-COUNT             PIC 9(7).                       
019100         10  FILLER                      PIC X(83).                       
019200*                                                                         
019300* --------------------------------------------------------------          
019400* RUN PARAMETERS - LAYOUT MATCHES PRM.TIP09.                              
019500* ONE DETAIL ROW EXPECTED FOR THE WHOLE RUN - 2100 BELOW FLAGS            
019600* MORE THAN ONE AS A PARAMETER SETUP ERROR.                               
019700* --------------------------------------------------------------          
019800 FD  PARMFILE                                                             
019900     LABEL RECORDS ARE STANDARD.                                          
020000 01  STOCK-POSITION-PARM-RECORD.                                          
020100     05  PRM-RECORD-TYPE-CD             PIC X(1).                         
020200         88  PRM-TYPE-HEADER                 VALUE "H".                   
020300         88  PRM-TYPE-DETAIL                 VALUE "D".                   
020400         88  PRM-TYPE-TRAILER                VALUE "T".                   
020500     05  PRM-HEADER-AREA.                                                 
020600         10  PRM-RUN-ID                  PIC X(8).                        
020700         10  PRM-RUN-DATE                 PIC 9(8).                       
020800         10  FILLER                      PIC X(63).                       
020900     05  PRM-DETAIL-AREA REDEFINES PRM-HEADER-AREA.                       
021000         10  PRM-TICKER                   PIC X(12).                      
021100         10  PRM-CURRENT-PRICE            PIC S9(9)V9(4).                 
021200         10  PRM-TAX-RATE                 PIC S9(3)V9(2).                 
021300         10  PRM-EXTRA-INFLATION          PIC S9(3)V9(2).                 
021400         10  PRM-SPLIT-DATE                PIC 9(8).                      
021500         10  PRM-SPLIT-RATIO               PIC S9(5)V9(4).                
021600         10  PRM-LOT-AFTER-SPLIT           PIC S9(5).                     
021700         10  FILLER                      PIC X(22).                       
021800     05  PRM-TRAILER-AREA REDEFINES PRM-HEADER-AREA.                      
021900         10  PRM-RECORD-COUNT             PIC 9(7).                       
022000         10  FILLER                      PIC X(72).                       
022100*                                                                         
022200* --------------------------------------------------------------          
022300* MONTHLY INFLATION TABLE - LAYOUT MATCHES INF.R00858.                    
022400* ONE DETAIL ROW PER CALENDAR YEAR - SEE 2500/2520/2530 BELOW             
022500* FOR HOW A PARTIAL (CURRENT) YEAR'S MONTHS ARE COUNTED.                  
022600* --------------------------------------------------------------          
022700 FD  INFLFILE                                                             
022800     LABEL RECORDS ARE STANDARD.                                          
022900 01  INFLATION-INDEX-RECORD.                                              
023000     05  INFL-RECORD-TYPE-CD           PIC X(1).                          
023100         88  INFL-TYPE-HEADER              VALUE "H".                     
023200         88  INFL-TYPE-DETAIL              VALUE "D".                     
023300         88  INFL-TYPE-TRAILER             VALUE "T".                     
023400     05  INFL-HEADER-AREA.                                                
023500         10  INFL-SOURCE-NAME           PIC X(30).                        
023600         10  INFL-TABLE-BASE-YEAR       PIC 9(4).                         
023700         10  INFL-TABLE-THRU-YEAR       PIC 9(4).                         
023800         10  FILLER                     PIC X(41).                        
023900     05  INFL-DETAIL-AREA REDEFINES INFL-HEADER-AREA.                     
024000         10  INFL-YEAR                  PIC 9(4).                         
024100         10  INFL-MONTH-RATE OCCURS 12 TIMES                              
024200                                        PIC S9(2)V9(2).                   
024300         10  FILLER                     PIC X(25).                        
024400     05  INFL-TRAILER-AREA REDEFINES INFL-HEADER-AREA.                    
024500         10  INFL-RECORD-COUNT          PIC 9(7).                         
024600         10  FILLER                     PIC X(69).                        
024700*                                                                         
024800* --------------------------------------------------------------          
024900* DIVIDEND PAYMENT SCHEDULE (OUTPUT) - LAYOUT MATCHES                     
025000* BUILT BY 5000 BELOW FROM WS-PAYMENT-TABLE, ONE ROW PER                  
025100* EX-DIVIDEND DATE THAT FELL DURING THE TRADE SPAN.                       
025200* PAY.BALANCE.                                                            
025300* --------------------------------------------------------------          
025400 FD  PAYFILE                                                              
025500     LABEL RECORDS ARE STANDARD.                                          
025600 01  DIVIDEND-PAYMENT-RECORD.                                             
025700     05  PAY-RECORD-TYPE-CD              PIC X(1).                        
025800         88  PAY-TYPE-HEADER                  VALUE "H".                  
025900         88  PAY-TYPE-DETAIL                  VALUE "D".                  
026000         88  PAY-TYPE-TRAILER                 VALUE "T".                  
026100     05  PAY-HEADER-AREA.                                                 
026200         10  PAY-TICKER-HDR                PIC X(12).                     
026300         10  PAY-SCHEDULE-RUN-DATE         PIC 9(8).                      
026400         10  FILLER                       PIC X(60).                      
026500     05  PAY-DETAIL-AREA REDEFINES PAY-HEADER-AREA.                       
026600         10  PAY-DATE                      PIC 9(8).                      
026700         10  PAY-SHARES                    PIC S9(9).                     
026800         10  PAY-DIVIDEND                   PIC S9(7)V9(7).               
026900         10  PAY-TOTAL                      PIC S9(9)V9(2).               
027000         10  FILLER                       PIC X(38).                      
027100     05  PAY-TRAILER-AREA REDEFINES PAY-HEADER-AREA.                      
027200         10  PAY-RECORD-COUNT               PIC 9(7).                     
027300         10  PAY-TOTAL-AMOUNT                PIC S9(11)V9(2).             
027400         10  FILLER                       PIC X(60).                      
027500*                                                                         
027600* --------------------------------------------------------------          
027700* SUMMARY REPORT (OUTPUT) - ONE TICKER PER RUN.                           
027800* ONE PRINT LINE PER WRITE - HEADERS, THE PAYMENT SCHEDULE                
027900* DETAIL, AND THE CLOSING TOTALS ARE ALL BUILT IN WS-REPORT-*             
028000* AREAS BELOW AND MOVED HERE JUST BEFORE EACH WRITE.                      
028100* --------------------------------------------------------------          
028200 FD  REPORTFILE                                                           
028300     LABEL RECORDS ARE STANDARD.                                          
028400 01  REPORT-LINE.                                                         
028500     05  RL-CONTENT                    PIC X(130).                        
028600     05  FILLER                        PIC X(2).                          
028700*                                                                         
028800 WORKING-STORAGE SECTION.                                                 
028900*                                                                         
029000*  ONE 2-BYTE FILE STATUS PER SELECT ABOVE - "00" IS NORMAL,              
029100*  "10" IS AT-END, ANYTHING ELSE GOES STRAIGHT TO 9900 WITH AN            
029200*  ABEND MESSAGE.  SEE THE READ PARAGRAPHS FOR EACH FILE.                 
029300 01  WS-FILE-STATUSES.                                                    
029400     05  WS-TRADEFILE-STATUS            PIC X(2)  VALUE "00".             
029500     05  WS-DIVFILE-STATUS              PIC X(2)  VALUE "00".             
029600     05  WS-PARMFILE-STATUS             PIC X(2)  VALUE "00".             
029700     05  WS-INFLFILE-STATUS             PIC X(2)  VALUE "00".             
029800     05  WS-PAYFILE-STATUS              PIC X(2)  VALUE "00".             
029900     05  WS-REPORTFILE-STATUS           PIC X(2)  VALUE "00".             
030000     05  FILLER                         PIC X(8)  VALUE SPACES.           
030100*                                                                         
030200*  WS-EOF-SWITCH IS RESET AND REUSED ACROSS EVERY FILE THIS               
030300*  PROGRAM RESCANS - IT MEANS "THIS PASS IS DONE", NOT "END OF            
030400*  A PARTICULAR FILE".  THE OTHER TWO GUARD THE SPLIT AND                 
030500*  FIRST-LOT LOGIC FURTHER DOWN.                                          
030600 01  WS-SWITCHES.                                                         
030700     05  WS-EOF-SWITCH                  PIC X(1)  VALUE "N".              
030800         88  WS-EOF                         VALUE "Y".                    
030900     05  WS-SPLIT-SWITCHED-SW            PIC X(1)  VALUE "N".             
031000         88  WS-SPLIT-SWITCHED               VALUE "Y".                   
031100     05  WS-FIRST-TRADE-FOUND-SW         PIC X(1)  VALUE "N".             
031200         88  WS-FIRST-TRADE-FOUND            VALUE "Y".                   
031300     05  FILLER                         PIC X(5)  VALUE SPACES.           
031400*                                                                         
031500*  TABLE POINTERS - INFLATION MONTH ROW, EX-DIV SCAN, PAYMENT             
031600*  BUILD/FLUSH AND THE FINAL REPORT PRINT LOOP.  KEPT COMP SO             
031700*  THE VARYING PERFORMS BELOW DON'T PAY DISPLAY-ARITHMETIC COST.          
031800 01  WS-SUBSCRIPTS.                                                       
031900     05  WS-INFL-SUB                    PIC 9(2)  COMP VALUE ZERO.        
032000     05  WS-EXDIV-PTR                   PIC 9(4)  COMP VALUE ZERO.        
032100     05  WS-PMT-PTR                     PIC 9(4)  COMP VALUE ZERO.        
032200     05  WS-RPT-SUB                     PIC 9(4)  COMP VALUE ZERO.        
032300     05  FILLER                         PIC X(3)  VALUE SPACES.           
032400*                                                                         
032500*  ONE RUN = ONE TICKER.  LOADED FROM PARMFILE BY 2000 BELOW              
032600*  AND HELD FOR THE LIFE OF THE RUN - NOTHING HERE CHANGES                
032700*  AFTER 1000-INITIALIZE COMPLETES.                                       
032800 01  WS-RUN-PARAMETERS.                                                   
032900     05  WS-RUN-TICKER                  PIC X(12).                        
033000     05  WS-MARKET-PRICE                PIC S9(9)V9(4).                   
033100     05  WS-TAX-RATE                    PIC S9(3)V9(2).                   
033200     05  WS-EXTRA-INFLATION             PIC S9(3)V9(2).                   
033300     05  WS-SPLIT-DATE-PARM             PIC 9(8).                         
033400     05  WS-SPLIT-RATIO-PARM            PIC S9(5)V9(4).                   
033500     05  WS-LOT-AFTER-SPLIT-PARM        PIC S9(5).                        
033600     05  FILLER                         PIC X(4)  VALUE SPACES.           
033700*                                                                         
033800*  SYSTEM DATE, SPLIT OUT FOR THE REPORT'S RUN-DATE HEADER LINE           
033900*  ONLY - NOT USED IN ANY BALANCE OR INFLATION ARITHMETIC.                
034000 01  WS-TODAY-AREA.                                                       
034100     05  WS-TODAY-YY                    PIC 9(2).                         
034200     05  WS-TODAY-MM                    PIC 9(2).                         
034300     05  WS-TODAY-DD                    PIC 9(2).                         
034400 01  WS-TODAY-CCYYMMDD                  PIC 9(8)  VALUE ZERO.             
034500*                                                                         
034600* 80 YEARS x 12 MONTHS - LOADED ONCE PER RUN BY 2500, SEARCHED            
034700* BY YEAR (NOT SUBSCRIPTED DIRECTLY) SINCE THE BASE YEAR ON               
034800* INFLFILE VARIES FROM TICKER TO TICKER.                                  
034900 01  WS-INFLATION-TABLE.                                                  
035000     05  WS-INFL-ENTRY OCCURS 80 TIMES.                                   
035100         10  WS-INFL-YEAR-TBL            PIC 9(4).                        
035200         10  WS-INFL-MONTHS-RECORDED-TBL PIC 9(2) COMP.                   
035300         10  WS-INFL-MONTH-RATE-TBL OCCURS 12 TIMES                       
035400                                        PIC S9(2)V9(2).                   
035500 77  WS-INFL-TABLE-COUNT                PIC 9(2)  COMP VALUE ZERO.        
035600*                                                                         
035700* EX-DIVIDEND DATE/AMOUNT PAIRS FOR THE RUN TICKER - 400 ROWS             
035800* IS THE PRACTICAL CEILING ON EX-DIV EVENTS OVER A MULTI-YEAR             
035900* HOLDING PERIOD.                                                         
036000 01  WS-DIVIDEND-TABLE.                                                   
036100     05  WS-DIV-ENTRY OCCURS 400 TIMES.                                   
036200         10  WS-DIV-DATE-TBL             PIC 9(8).                        
036300         10  WS-DIV-AMT-TBL               PIC S9(7)V9(7).                 
036400 77  WS-DIV-TABLE-COUNT                 PIC 9(4)  COMP VALUE ZERO.        
036500*                                                                         
036600* ONE ROW PER DUE PAYMENT BUILT BY 5000 - WALKED AGAIN BY 7800            
036700* FOR THE INFLATION-ADJUSTED PASS AND BY 9000 FOR THE REPORT.             
036800 01  WS-PAYMENT-TABLE.                                                    
036900     05  WS-PMT-ENTRY OCCURS 400 TIMES.                                   
037000         10  WS-PMT-DATE-TBL             PIC 9(8).                        
037100         10  WS-PMT-SHARES-TBL            PIC S9(9).                      
037200         10  WS-PMT-DIVIDEND-TBL          PIC S9(7)V9(7).                 
037300         10  WS-PMT-TOTAL-TBL             PIC S9(9)V9(2).                 
037400 77  WS-PAYMENT-TABLE-COUNT             PIC 9(4)  COMP VALUE ZERO.        
037500 01  WS-PAYMENTS-TOTAL                  PIC S9(9)V9(2) VALUE ZERO.        
037600*                                                                         
037700*  INITIAL-LOT IS THE FIRST TRADE'S SIGNED VOLUME; CURRENT-LOT            
037800*  TRACKS IT FORWARD ACROSS EVERY SPLIT 4000 DETECTS.  THE                
037900*  SIGNED/DELTA/BALANCE FIELDS ARE SCRATCH FOR 4100's RUNNING             
038000*  SHARE COUNT AS TRADES ARE ACCUMULATED.                                 
038100 01  WS-LOT-SPLIT-AREA.                                                   
038200     05  WS-INITIAL-LOT                 PIC S9(5)  VALUE ZERO.            
038300     05  WS-CURRENT-LOT                 PIC S9(5)  VALUE ZERO.            
038400     05  WS-CURRENT-SPLIT-RATIO          PIC S9(5)V9(4)                   
038500                                          VALUE ZERO.                     
038600     05  WS-SIGNED-QTY                  PIC S9(9)V9(2) VALUE ZERO.        
038700     05  WS-SHARE-DELTA                 PIC S9(9)  VALUE ZERO.            
038800     05  WS-SHARES-QTY                  PIC S9(9)  VALUE ZERO.            
038900     05  WS-SHARES-BALANCE              PIC S9(9)  VALUE ZERO.            
039000     05  FILLER                         PIC X(4)  VALUE SPACES.           
039100*                                                                         
039200*  FIRST/LAST TRADE DATE-TIME SEEN FOR THE RUN TICKER - BOUNDS            
039300*  THE AVERAGE-AMOUNT AND YIELD WINDOWS COMPUTED NEAR 7500/7900.          
039400 01  WS-TRADE-DATE-TRACKING.                                              
039500     05  WS-FIRST-TRADE-DATE            PIC 9(8)  VALUE ZERO.             
039600     05  WS-FIRST-TRADE-TIME            PIC 9(6)  VALUE ZERO.             
039700     05  WS-LAST-TRADE-DATE             PIC 9(8)  VALUE ZERO.             
039800     05  WS-LAST-TRADE-TIME             PIC 9(6)  VALUE ZERO.             
039900     05  FILLER                         PIC X(4)  VALUE SPACES.           
040000*                                                                         
040100*  RUNNING PROFIT ACCUMULATOR (UNUSED BY ANY REPORT LINE TODAY -          
040200*  HELD FOR THE UNFUNDED REALIZED-GAIN REPORT - SEE PAS-0211).            
040300 01  WS-PROFIT-AREA.                                                      
040400     05  WS-PROFIT-ACCUM                PIC S9(11)V9(2)                   
040500                                          VALUE ZERO.                     
040600     05  WS-PROFIT-TOTAL                PIC S9(11)V9(2)                   
040700                                          VALUE ZERO.                     
040800     05  FILLER                         PIC X(4)  VALUE SPACES.           
040900*                                                                         
041000 01  WS-AVERAGE-AMOUNT-AREA.                                              
041100*  CARRIED AT 6 DECIMALS THROUGH THE SCAN - ONLY THE FINAL MOVE           
041200*  TO THE RSL-* REPORT FIELD ROUNDS DOWN TO 2.  PAS-0298.                 
041300     05  WS-AVG-BALANCE                 PIC S9(11)V9(6)                   
041400                                          VALUE ZERO.                     
041500     05  WS-AVG-TOTAL                   PIC S9(11)V9(6)                   
041600                                          VALUE ZERO.                     
041700     05  WS-AVG-DATE                     PIC 9(8)  VALUE ZERO.            
041800     05  WS-AVG-TIME                     PIC 9(6)  VALUE ZERO.            
041900     05  WS-AVERAGE-AMOUNT               PIC S9(9)V9(6)                   
042000                                          VALUE ZERO.                     
042100     05  FILLER                         PIC X(4)  VALUE SPACES.           
042200*                                                                         
042300 01  WS-INFLATION-ADJ-AREA.                                               
042400*  WS-INFL-BALANCE/WS-ADJUSTED-AMOUNT ALSO CARRIED AT 6                   
042500*  DECIMALS - SEE NOTE ABOVE.  PAS-0298.                                  
042600     05  WS-INFL-BALANCE                PIC S9(11)V9(6)                   
042700                                          VALUE ZERO.                     
042800     05  WS-INFL-DAY-DATE                PIC 9(8)  VALUE ZERO.            
042900     05  WS-INFL-DAY-TIME                PIC 9(6)  VALUE ZERO.            
043000     05  WS-ADJUSTED-AMOUNT              PIC S9(9)V9(6)                   
043100                                          VALUE ZERO.                     
043200     05  WS-DAILY-RATE                   PIC S9(3)V9(6)                   
043300                                          VALUE ZERO.                     
043400     05  FILLER                         PIC X(4)  VALUE SPACES.           
043500*                                                                         
043600 01  WS-YIELD-AREA.                                                       
043700*  VALUATION/DENOM-1 WIDENED WITH ADJUSTED-AMOUNT ABOVE SO THE            
043800*  SUBTRACTION DOESN'T HAND RATIO-1 A RE-TRUNCATED NUMBER.                
043900     05  WS-VALUATION                   PIC S9(11)V9(6)                   
044000                                          VALUE ZERO.                     
044100     05  WS-DENOM-1                     PIC S9(11)V9(6)                   
044200                                          VALUE ZERO.                     
044300     05  WS-RATIO-1                     PIC S9(5)V9(9) VALUE ZERO.        
044400     05  WS-DAYS-BETWEEN                 PIC S9(7)  VALUE ZERO.           
044500     05  WS-RATIO-2                     PIC S9(3)V9(9) VALUE ZERO.        
044600     05  WS-ANNUAL-PCT-YIELD             PIC S9(5)V9(2)                   
044700                                          VALUE ZERO.                     
044800     05  WS-AVERAGE-SHARE-PRICE          PIC S9(7)V9(2)                   
044900                                          VALUE ZERO.                     
045000     05  FILLER                         PIC X(4)  VALUE SPACES.           
045100*                                                                         
045200*  GROSS/TAX WIDENED TO S9(16)V9(9) PER PAS-0299 - THE                    
045300*  SHARES-TIMES-DIVIDEND EXTENSION WAS OVERFLOWING S9(9)V9(7)             
045400*  ON HIGH-VOLUME LOTS BEFORE THE TAX RATE WAS EVEN APPLIED.              
045500 01  WS-PAYMENT-CALC-AREA.                                                
045600     05  WS-CALC-SHARES                  PIC S9(9)  VALUE ZERO.           
045700     05  WS-CALC-DIVIDEND                 PIC S9(7)V9(7)                  
045800                                          VALUE ZERO.                     
045900     05  WS-CALC-GROSS                   PIC S9(16)V9(9)                  
046000                                          VALUE ZERO.                     
046100     05  WS-CALC-TAX                     PIC S9(16)V9(9)                  
046200                                          VALUE ZERO.                     
046300     05  WS-CALC-TOTAL                   PIC S9(9)V9(2)                   
046400                                          VALUE ZERO.                     
046500     05  FILLER                         PIC X(4)  VALUE SPACES.           
046600*                                                                         
046700* ---- JULIAN-DAY-NUMBER WORK AREA (PARAGRAPH 4500) -------------         
046800 01  WS-JDN-WORK-DATE.                                                    
046900     05  WS-JDN-CCYYMMDD                 PIC 9(8).                        
047000 01  WS-JDN-DATE-BROKEN REDEFINES WS-JDN-WORK-DATE.                       
047100     05  WS-JDN-YYYY                     PIC 9(4).                        
047200     05  WS-JDN-MM                       PIC 9(2).                        
047300     05  WS-JDN-DD                       PIC 9(2).                        
047400 01  WS-JDN-CALC-AREA.                                                    
047500     05  WS-JDN-Y                        PIC S9(5) COMP                   
047600                                          VALUE ZERO.                     
047700     05  WS-JDN-M                        PIC S9(3) COMP                   
047800                                          VALUE ZERO.                     
047900     05  WS-JDN-TERM1                    PIC S9(9) COMP                   
048000                                          VALUE ZERO.                     
048100     05  WS-JDN-TERM2                    PIC S9(9) COMP                   
048200                                          VALUE ZERO.                     
048300     05  WS-JDN-RESULT                   PIC S9(9) COMP                   
048400                                          VALUE ZERO.                     
048500*                                                                         
048600* ---- TOTAL-MINUTES-SINCE-EPOCH WORK AREA (PARAGRAPH 4600) -----         
048700 01  WS-TM-WORK-AREA.                                                     
048800     05  WS-TM-CCYYMMDD                  PIC 9(8).                        
048900     05  WS-TM-HHMMSS                    PIC 9(6).                        
049000 01  WS-TM-TIME-BROKEN REDEFINES WS-TM-WORK-AREA.                         
049100     05  FILLER                         PIC X(8).                         
049200     05  WS-TM-HH                        PIC 9(2).                        
049300     05  WS-TM-MI                        PIC 9(2).                        
049400     05  WS-TM-SS                        PIC 9(2).                        
049500 01  WS-TM-RESULT                       PIC S9(11) COMP                   
049600                                          VALUE ZERO.                     
049700*                                                                         
049800* ---- MINUTES-BETWEEN WORK AREA (PARAGRAPH 4700) ---------------         
049900 01  WS-MB-WORK-AREA.                                                     
050000     05  WS-MB-EARLIER-DATE               PIC 9(8).                       
050100     05  WS-MB-EARLIER-TIME               PIC 9(6).                       
050200     05  WS-MB-LATER-DATE                 PIC 9(8).                       
050300     05  WS-MB-LATER-TIME                 PIC 9(6).                       
050400     05  WS-MB-EARLIER-MINUTES            PIC S9(11) COMP                 
050500                                          VALUE ZERO.                     
050600     05  WS-MB-LATER-MINUTES              PIC S9(11) COMP                 
050700                                          VALUE ZERO.                     
050800     05  WS-MB-RESULT                    PIC S9(11) COMP                  
050900                                          VALUE ZERO.                     
051000*                                                                         
051100* ---- DAYS-BETWEEN WORK AREA (PARAGRAPH 4750) -------------------        
051200 01  WS-DB-WORK-AREA.                                                     
051300     05  WS-DB-EARLIER-DATE               PIC 9(8).                       
051400     05  WS-DB-LATER-DATE                 PIC 9(8).                       
051500     05  WS-DB-EARLIER-JDN                PIC S9(9) COMP                  
051600                                          VALUE ZERO.                     
051700     05  WS-DB-LATER-JDN                  PIC S9(9) COMP                  
051800                                          VALUE ZERO.                     
051900     05  WS-DB-RESULT                    PIC S9(7) COMP                   
052000                                          VALUE ZERO.                     
052100*                                                                         
052200* ---- DAILY-INFLATION-BETWEEN WORK AREA (PARAGRAPH 4800) -------         
052300 01  WS-DIB-START-DATE-AREA.                                              
052400     05  WS-DIB-START-DATE               PIC 9(8).                        
052500 01  WS-DIB-START-BROKEN REDEFINES WS-DIB-START-DATE-AREA.                
052600     05  WS-DIB-START-YYYY               PIC 9(4).                        
052700     05  WS-DIB-START-MM                 PIC 9(2).                        
052800     05  WS-DIB-START-DD                 PIC 9(2).                        
052900 01  WS-DIB-END-DATE-AREA.                                                
053000     05  WS-DIB-END-DATE                 PIC 9(8).                        
053100 01  WS-DIB-END-BROKEN REDEFINES WS-DIB-END-DATE-AREA.                    
053200     05  WS-DIB-END-YYYY                 PIC 9(4).                        
053300     05  WS-DIB-END-MM                   PIC 9(2).                        
053400     05  WS-DIB-END-DD                   PIC 9(2).                        
053500 01  WS-DIB-CALC-AREA.                                                    
053600     05  WS-DIB-START-IDX                PIC 9(2)  COMP                   
053700                                          VALUE ZERO.                     
053800     05  WS-DIB-END-IDX                   PIC 9(2)  COMP                  
053900                                          VALUE ZERO.                     
054000     05  WS-DIB-CUR-IDX                   PIC 9(2)  COMP                  
054100                                          VALUE ZERO.                     
054200     05  WS-DIB-CUR-MONTH                 PIC 9(2)  COMP                  
054300                                          VALUE ZERO.                     
054400     05  WS-DIB-FROM-MONTH                PIC 9(2)  COMP                  
054500                                          VALUE ZERO.                     
054600     05  WS-DIB-THRU-MONTH                PIC 9(2)  COMP                  
054700                                          VALUE ZERO.                     
054800     05  WS-DIB-MONTH-COUNT               PIC 9(3)  COMP                  
054900                                          VALUE ZERO.                     
055000     05  WS-DIB-SUM-PCT                   PIC S9(5)V9(2)                  
055100                                          VALUE ZERO.                     
055200*                                                                         
055300* ---- INFLATE/PAYMENT APPLY WORK AREA (PARAGRAPHS 4825/4850) ---         
055400 01  WS-INFLATE-WORK-AREA.                                                
055500     05  WS-INFLATE-FROM-DATE             PIC 9(8).                       
055600     05  WS-INFLATE-FROM-TIME             PIC 9(6).                       
055700     05  WS-INFLATE-TO-DATE               PIC 9(8).                       
055800     05  WS-INFLATE-TO-TIME               PIC 9(6).                       
055900*                                                                         
056000* ---- DATE-FORMATTING WORK AREA (PARAGRAPH 9100) ----------------        
056100 01  WS-DATE-FORMAT-AREA.                                                 
056200     05  WS-DF-CCYYMMDD                   PIC 9(8).                       
056300 01  WS-DATE-FORMAT-BROKEN REDEFINES WS-DATE-FORMAT-AREA.                 
056400     05  WS-DF-YYYY                       PIC 9(4).                       
056500     05  WS-DF-MM                         PIC 9(2).                       
056600     05  WS-DF-DD                         PIC 9(2).                       
056700 01  WS-DATE-FORMAT-OUTPUT                PIC X(10).                      
056800*                                                                         
056900* ---- REPORT LINE BUILD AREAS -----------------------------------        
057000 01  WS-REPORT-SUMMARY-LINE.                                              
057100     05  RSL-TICKER                       PIC X(12).                      
057200     05  FILLER                           PIC X(1)  VALUE SPACE.          
057300     05  RSL-FIRST-TRADE-DATE              PIC X(10).                     
057400     05  FILLER                           PIC X(1)  VALUE SPACE.          
057500     05  RSL-LAST-TRADE-DATE               PIC X(10).                     
057600     05  FILLER                           PIC X(1)  VALUE SPACE.          
057700     05  RSL-SHARES-BALANCE                PIC -9(11).                    
057800     05  FILLER                           PIC X(1)  VALUE SPACE.          
057900     05  RSL-PROFIT-TOTAL                   PIC -9(9).99.                 
058000     05  FILLER                           PIC X(1)  VALUE SPACE.          
058100     05  RSL-PAYMENTS-TOTAL                 PIC -9(9).99.                 
058200     05  FILLER                           PIC X(1)  VALUE SPACE.          
058300     05  RSL-AVERAGE-AMOUNT                 PIC -9(9).99.                 
058400     05  FILLER                           PIC X(1)  VALUE SPACE.          
058500     05  RSL-ADJUSTED-AMOUNT                PIC -9(9).99.                 
058600     05  FILLER                           PIC X(1)  VALUE SPACE.          
058700     05  RSL-ANNUAL-PCT-YIELD               PIC -9(6).99.                 
058800     05  FILLER                           PIC X(1)  VALUE SPACE.          
058900     05  RSL-AVERAGE-SHARE-PRICE             PIC -9(7).99.                
059000     05  FILLER                           PIC X(22) VALUE SPACES.         
059100*                                                                         
059200 01  WS-REPORT-DETAIL-LINE.                                               
059300     05  RDL-LABEL                        PIC X(8)  VALUE                 
059400                                          "  PAY  ".                      
059500     05  RDL-PAY-DATE                      PIC X(10).                     
059600     05  FILLER                           PIC X(1)  VALUE SPACE.          
059700     05  RDL-PAY-SHARES                     PIC -9(9).                    
059800     05  FILLER                           PIC X(1)  VALUE SPACE.          
059900     05  RDL-PAY-DIVIDEND                   PIC -9(6).9(7).               
060000     05  FILLER                           PIC X(1)  VALUE SPACE.          
060100     05  RDL-PAY-TOTAL                       PIC -9(9).99.                
060200     05  FILLER                           PIC X(75) VALUE SPACES.         
060300*                                                                         
060400 01  WS-REPORT-TOTAL-LINE.                                                
060500     05  RTL-LABEL                        PIC X(20) VALUE                 
060600                                          "PAYMENTS-TOTAL     ".          
060700     05  RTL-PAYMENTS-TOTAL                 PIC -9(9).99.                 
060800     05  FILLER                           PIC X(97) VALUE SPACES.         
060900*                                                                         
061000 PROCEDURE DIVISION.                                                      
061100*                                                                         
061200*****************************************************************         
061300*  MAIN LINE - DRIVES THE WHOLE NIGHTLY RUN, ONE TICKER.         *        
061400*****************************************************************         
061500 0000-MAIN-CONTROL.                                                       
061600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
061700     PERFORM 2000-LOAD-RUN-PARAMETERS THRU 2000-EXIT.                     
061800     PERFORM 2500-LOAD-INFLATION-TABLE THRU 2500-EXIT.                    
061900     PERFORM 2700-LOAD-DIVIDEND-TABLE THRU 2700-EXIT.                     
062000     PERFORM 3000-GET-INITIAL-LOT THRU 3000-EXIT.                         
062100     PERFORM 5000-BUILD-PAYMENT-SCHEDULE THRU 5000-EXIT.                  
062200     PERFORM 6000-COMPUTE-SHARE-BALANCE THRU 6000-EXIT.                   
062300     PERFORM 7000-COMPUTE-PROFIT THRU 7000-EXIT.                          
062400     PERFORM 7500-COMPUTE-AVERAGE-AMOUNT THRU 7500-EXIT.                  
062500     PERFORM 7800-COMPUTE-INFLATION-ADJUSTED THRU 7800-EXIT.              
062600     PERFORM 7900-COMPUTE-YIELD-AND-PRICE THRU 7900-EXIT.                 
062700     PERFORM 9000-WRITE-REPORT THRU 9000-EXIT.                            
062800     PERFORM 9900-TERMINATE THRU 9900-EXIT.                               
062900     STOP RUN.                                                            
063000*                                                                         
063100*****************************************************************         
063200*  GET TODAY'S DATE FOR THE "NOW" TERM IN THE AVERAGE-AMOUNT AND *        
063300*  INFLATION-ADJUSTED AND YIELD FORMULAS.  Y2K-WINDOWED.                  
063400*****************************************************************         
063500 1000-INITIALIZE.                                                         
063600     ACCEPT WS-TODAY-AREA FROM DATE.                                      
063700     IF WS-TODAY-YY < 50                                                  
063800         COMPUTE WS-TODAY-CCYYMMDD =                                      
063900             20000000 + (WS-TODAY-YY * 10000)                             
064000                      + (WS-TODAY-MM * 100) + WS-TODAY-DD                 
064100     ELSE                                                                 
064200         COMPUTE WS-TODAY-CCYYMMDD =                                      
064300             19000000 + (WS-TODAY-YY * 10000)                             
064400                      + (WS-TODAY-MM * 100) + WS-TODAY-DD.                
064500     OPEN OUTPUT PAYFILE.                                                 
064600     OPEN OUTPUT REPORTFILE.                                              
064700 1000-EXIT.                                                               
064800     EXIT.                                                                
064900*                                                                         
065000*****************************************************************         
065100*  READ THE ONE DETAIL ROW OFF PARMFILE - THE RUN TICKER, PRICE, *        
065200*  TAX RATE, AND SPLIT INFORMATION.  DEFAULT SPLIT-RATIO/LOT     *        
065300*  WHEN SPLIT-DATE IS ZERO, SAME RULE AS PRM.TIP09.                       
065400*****************************************************************         
065500 2000-LOAD-RUN-PARAMETERS.                                                
065600     OPEN INPUT PARMFILE.                                                 
065700     PERFORM 2100-READ-PARMFILE THRU 2100-EXIT                            
065800         UNTIL WS-EOF OR PRM-TYPE-DETAIL.                                 
065900     IF NOT WS-EOF                                                        
066000         MOVE PRM-TICKER          TO WS-RUN-TICKER                        
066100         MOVE PRM-CURRENT-PRICE   TO WS-MARKET-PRICE                      
066200         MOVE PRM-TAX-RATE        TO WS-TAX-RATE                          
066300         MOVE PRM-EXTRA-INFLATION TO WS-EXTRA-INFLATION                   
066400         MOVE PRM-SPLIT-DATE      TO WS-SPLIT-DATE-PARM                   
066500         IF PRM-SPLIT-DATE = ZERO                                         
066600             MOVE 1 TO WS-SPLIT-RATIO-PARM                                
066700             MOVE 0 TO WS-LOT-AFTER-SPLIT-PARM                            
066800         ELSE                                                             
066900             MOVE PRM-SPLIT-RATIO     TO WS-SPLIT-RATIO-PARM              
067000             MOVE PRM-LOT-AFTER-SPLIT TO WS-LOT-AFTER-SPLIT-PARM.         
067100     CLOSE PARMFILE.                                                      
067200     MOVE "N" TO WS-EOF-SWITCH.                                           
067300 2000-EXIT.                                                               
067400     EXIT.                                                                
067500*                                                                         
067600 2100-READ-PARMFILE.                                                      
067700     READ PARMFILE                                                        
067800         AT END                                                           
067900             MOVE "Y" TO WS-EOF-SWITCH                                    
068000             GO TO 2100-EXIT.                                             
068100     IF WS-PARMFILE-STATUS NOT = "00"                                     
068200         DISPLAY "ACT.TIP02 - PARMFILE READ ERROR, STATUS "               
068300             WS-PARMFILE-STATUS                                           
068400         MOVE "Y" TO WS-EOF-SWITCH.                                       
068500 2100-EXIT.                                                               
068600     EXIT.                                                                
068700*                                                                         
068800*  UNLIKE PRM.TIP09'S OWN READ PARAGRAPH THIS ONE NEVER DISPLAYS          
068900*  THE ECHO LINE - THAT UTILITY IS THE OPERATOR-FACING SPOT               
069000*  CHECK, THIS IS JUST THE ENGINE PULLING ITS OWN COPY OF THE             
069100*  SAME ONE-ROW PARM FEED.                                                
069200*****************************************************************         
069300*  LOAD THE MONTHLY INFLATION TABLE INTO WORKING STORAGE.  FOR   *        
069400*  EACH YEAR, RECORD HOW MANY TRAILING MONTHS ARE ACTUALLY ON    *        
069500*  FILE (UNUSED TRAILING MONTHS ARE ZERO AND DO NOT COUNT), THEN *        
069600*  APPEND EXTRA-INFLATION AS ONE MORE MONTH IF SUPPLIED.                  
069700*****************************************************************         
069800 2500-LOAD-INFLATION-TABLE.                                               
069900     OPEN INPUT INFLFILE.                                                 
070000     MOVE "N" TO WS-EOF-SWITCH.                                           
070100     PERFORM 2550-READ-INFLFILE THRU 2550-EXIT.                           
070200     PERFORM 2520-PROCESS-ONE-INFL-ROW THRU 2520-EXIT                     
070300         UNTIL WS-EOF.                                                    
070400     CLOSE INFLFILE.                                                      
070500     IF WS-EXTRA-INFLATION NOT = ZERO                                     
070600         PERFORM 2600-APPEND-EXTRA-INFLATION THRU 2600-EXIT.              
070700     MOVE "N" TO WS-EOF-SWITCH.                                           
070800 2500-EXIT.                                                               
070900     EXIT.                                                                
071000*                                                                         
071100*    ONE INFLFILE DETAIL ROW - FIND OR OPEN THE YEAR'S TABLE              
071200*    ENTRY, THEN HAND THE MONTHLY RATES TO 2530.                          
071300 2520-PROCESS-ONE-INFL-ROW.                                               
071400     IF NOT INFL-TYPE-DETAIL                                              
071500         PERFORM 2550-READ-INFLFILE THRU 2550-EXIT                        
071600         GO TO 2520-EXIT.                                                 
071700     ADD 1 TO WS-INFL-TABLE-COUNT.                                        
071800     MOVE INFL-YEAR TO WS-INFL-YEAR-TBL (WS-INFL-TABLE-COUNT).            
071900     PERFORM 2530-COPY-ONE-MONTH THRU 2530-EXIT                           
072000         VARYING WS-INFL-SUB FROM 1 BY 1 UNTIL WS-INFL-SUB > 12.          
072100     PERFORM 2560-SET-MONTHS-RECORDED THRU 2560-EXIT.                     
072200     PERFORM 2550-READ-INFLFILE THRU 2550-EXIT.                           
072300 2520-EXIT.                                                               
072400     EXIT.                                                                
072500*                                                                         
072600 2530-COPY-ONE-MONTH.                                                     
072700*    ONE PASS OF THE VARYING LOOP ABOVE - COPY MONTH WS-INFL-SUB          
072800*    OF THE CURRENT INFLFILE DETAIL ROW INTO THE TABLE ENTRY.             
072900     MOVE INFL-MONTH-RATE (WS-INFL-SUB) TO                                
073000         WS-INFL-MONTH-RATE-TBL (WS-INFL-TABLE-COUNT WS-INFL-SUB).        
073100 2530-EXIT.                                                               
073200     EXIT.                                                                
073300*                                                                         
073400*    TOLERANT READ - SETS WS-EOF ON STATUS "10", ABENDS ON                
073500*    ANYTHING ELSE.  SAME PATTERN AS 2750/3100 BELOW.                     
073600 2550-READ-INFLFILE.                                                      
073700     READ INFLFILE                                                        
073800         AT END                                                           
073900             MOVE "Y" TO WS-EOF-SWITCH                                    
074000             GO TO 2550-EXIT.                                             
074100     IF WS-INFLFILE-STATUS NOT = "00"                                     
074200         DISPLAY "ACT.TIP02 - INFLFILE READ ERROR, STATUS "               
074300             WS-INFLFILE-STATUS                                           
074400         MOVE "Y" TO WS-EOF-SWITCH.                                       
074500 2550-EXIT.                                                               
074600     EXIT.                                                                
074700*                                                                         
074800*  SCAN MONTH 12 DOWN TO 1 - THE FIRST NON-ZERO MONTH FOUND IS            
074900*  THE LAST MONTH ACTUALLY RECORDED FOR THE YEAR.                         
075000 2560-SET-MONTHS-RECORDED.                                                
075100     MOVE 12 TO WS-INFL-SUB.                                              
075200     MOVE 0 TO WS-INFL-MONTHS-RECORDED-TBL (WS-INFL-TABLE-COUNT).         
075300     PERFORM 2565-SCAN-ONE-MONTH THRU 2565-EXIT                           
075400         VARYING WS-INFL-SUB FROM 12 BY -1                                
075500         UNTIL WS-INFL-SUB < 1                                            
075600         OR WS-INFL-MONTHS-RECORDED-TBL                                   
075700             (WS-INFL-TABLE-COUNT) NOT = 0.                               
075800 2560-EXIT.                                                               
075900     EXIT.                                                                
076000*                                                                         
076100*    ONE STEP OF THE 2560 COUNTDOWN - STOPS THE SCAN THE FIRST            
076200*    TIME A RECORDED MONTH IS FOUND NON-ZERO.                             
076300 2565-SCAN-ONE-MONTH.                                                     
076400     IF WS-INFL-MONTH-RATE-TBL                                            
076500         (WS-INFL-TABLE-COUNT WS-INFL-SUB) NOT = 0                        
076600         MOVE WS-INFL-SUB TO                                              
076700             WS-INFL-MONTHS-RECORDED-TBL (WS-INFL-TABLE-COUNT).           
076800 2565-EXIT.                                                               
076900     EXIT.                                                                
077000*                                                                         
077100*  APPEND EXTRA-INFLATION AS THE NEXT MONTH OF THE LATEST YEAR,           
077200*  OR AS MONTH 1 OF A NEW YEAR WHEN THE LATEST YEAR IS FULL.              
077300 2600-APPEND-EXTRA-INFLATION.                                             
077400     IF WS-INFL-TABLE-COUNT = ZERO                                        
077500         GO TO 2600-EXIT.                                                 
077600     IF WS-INFL-MONTHS-RECORDED-TBL (WS-INFL-TABLE-COUNT) < 12            
077700         ADD 1 TO WS-INFL-MONTHS-RECORDED-TBL                             
077800             (WS-INFL-TABLE-COUNT)                                        
077900         MOVE WS-EXTRA-INFLATION TO WS-INFL-MONTH-RATE-TBL                
078000             (WS-INFL-TABLE-COUNT                                         
078100              WS-INFL-MONTHS-RECORDED-TBL (WS-INFL-TABLE-COUNT))          
078200     ELSE                                                                 
078300         ADD 1 TO WS-INFL-TABLE-COUNT                                     
078400         COMPUTE WS-INFL-YEAR-TBL (WS-INFL-TABLE-COUNT) =                 
078500             WS-INFL-YEAR-TBL (WS-INFL-TABLE-COUNT - 1) + 1               
078600         MOVE 1 TO WS-INFL-MONTHS-RECORDED-TBL                            
078700             (WS-INFL-TABLE-COUNT)                                        
078800         MOVE WS-EXTRA-INFLATION TO                                       
078900             WS-INFL-MONTH-RATE-TBL (WS-INFL-TABLE-COUNT 1).              
079000 2600-EXIT.                                                               
079100     EXIT.                                                                
079200*                                                                         
079300*****************************************************************         
079400*  LOAD THE EX-DIVIDEND SCHEDULE INTO WORKING STORAGE - ROWS     *        
079500*  WITH A BLANK EX-DIV-DATE OR DIVIDEND-AMT ARE SKIPPED, SAME    *        
079600*  RULE AS DIV.TIP01.                                                     
079700*****************************************************************         
079800 2700-LOAD-DIVIDEND-TABLE.                                                
079900     OPEN INPUT DIVFILE.                                                  
080000     MOVE "N" TO WS-EOF-SWITCH.                                           
080100     PERFORM 2750-READ-DIVFILE THRU 2750-EXIT.                            
080200     PERFORM 2720-PROCESS-ONE-DIV-ROW THRU 2720-EXIT                      
080300         UNTIL WS-EOF.                                                    
080400     CLOSE DIVFILE.                                                       
080500     MOVE "N" TO WS-EOF-SWITCH.                                           
080600 2700-EXIT.                                                               
080700     EXIT.                                                                
080800*                                                                         
080900 2720-PROCESS-ONE-DIV-ROW.                                                
081000*    BLANK EX-DIV-DATE OR DIVIDEND-AMT MEANS DIV.TIP01 ALREADY            
081100*    SKIPPED THE ROW ON ITS OWN PASS - THIS ENGINE APPLIES THE            
081200*    SAME SKIP RULE RATHER THAN TRUSTING THE FEED BLINDLY.                
081300     IF DIV-TYPE-DETAIL                                                   
081400         AND EX-DIV-DATE NOT = ZERO                                       
081500         AND DIVIDEND-AMT NOT = ZERO                                      
081600         ADD 1 TO WS-DIV-TABLE-COUNT                                      
081700         MOVE EX-DIV-DATE TO                                              
081800             WS-DIV-DATE-TBL (WS-DIV-TABLE-COUNT)                         
081900         MOVE DIVIDEND-AMT TO                                             
082000             WS-DIV-AMT-TBL (WS-DIV-TABLE-COUNT).                         
082100     PERFORM 2750-READ-DIVFILE THRU 2750-EXIT.                            
082200 2720-EXIT.                                                               
082300     EXIT.                                                                
082400*                                                                         
082500*    SAME TOLERANT READ PATTERN AS EVERY OTHER READ PARAGRAPH             
082600*    IN THIS PROGRAM - AT-END OR A BAD STATUS BOTH SET THE EOF            
082700*    SWITCH RATHER THAN ABENDING THE RUN.                                 
082800 2750-READ-DIVFILE.                                                       
082900     READ DIVFILE                                                         
083000         AT END                                                           
083100             MOVE "Y" TO WS-EOF-SWITCH                                    
083200             GO TO 2750-EXIT.                                             
083300     IF WS-DIVFILE-STATUS NOT = "00"                                      
083400         DISPLAY "ACT.TIP02 - DIVFILE READ ERROR, STATUS "                
083500             WS-DIVFILE-STATUS                                            
083600         MOVE "Y" TO WS-EOF-SWITCH.                                       
083700 2750-EXIT.                                                               
083800     EXIT.                                                                
083900*                                                                         
084000*****************************************************************         
084100*  INITIAL-LOT = TRUNC(FIRST MATCHING TRADE'S VOLUME / PRICE /   *        
084200*  QUANTITY).  RECOVERS THE LOT MULTIPLIER IMPLIED BY THE        *        
084300*  BROKER'S RECORDED VOLUME.                                     *        
084400*****************************************************************         
084500 3000-GET-INITIAL-LOT.                                                    
084600     MOVE ZERO TO WS-INITIAL-LOT.                                         
084700     OPEN INPUT TRADEFILE.                                                
084800     MOVE "N" TO WS-EOF-SWITCH.                                           
084900     PERFORM 3100-READ-TRADEFILE THRU 3100-EXIT                           
085000         UNTIL WS-EOF                                                     
085100         OR (TRD-TYPE-DETAIL AND TICKER = WS-RUN-TICKER).                 
085200     IF NOT WS-EOF                                                        
085300         COMPUTE WS-INITIAL-LOT = VOLUME / PRICE / QUANTITY.              
085400     CLOSE TRADEFILE.                                                     
085500     MOVE "N" TO WS-EOF-SWITCH.                                           
085600 3000-EXIT.                                                               
085700     EXIT.                                                                
085800*                                                                         
085900*    THIS IS THE ONE READ PARAGRAPH SHARED ACROSS ALL SIX                 
086000*    TRADEFILE RESCANS BELOW (3000/5000/6000/7000/7500/7800) -            
086100*    EVERY PASS OPENS TRADEFILE FRESH AND RUNS THIS SAME READ             
086200*    TO EOF, SINCE THE ENGINE HOLDS NO IN-MEMORY TRADE TABLE.             
086300 3100-READ-TRADEFILE.                                                     
086400     READ TRADEFILE                                                       
086500         AT END                                                           
086600             MOVE "Y" TO WS-EOF-SWITCH                                    
086700             GO TO 3100-EXIT.                                             
086800     IF WS-TRADEFILE-STATUS NOT = "00"                                    
086900         DISPLAY "ACT.TIP02 - TRADEFILE READ ERROR, STATUS "              
087000             WS-TRADEFILE-STATUS                                          
087100         MOVE "Y" TO WS-EOF-SWITCH.                                       
087200 3100-EXIT.                                                               
087300     EXIT.                                                                
087400*                                                                         
087500*****************************************************************         
087600*  SHARED SPLIT-DATE/LOT SWITCH - ONE-WAY, ONCE A TRADE IS ON OR *        
087700*  AFTER THE CONFIGURED SPLIT-DATE, SPLIT-RATIO GOES TO 1 AND    *        
087800*  LOT GOES TO LOT-AFTER-SPLIT FOR THE REST OF THE SCAN.                  
087900*****************************************************************         
088000 4000-CHECK-SPLIT-SWITCH.                                                 
088100     IF WS-SPLIT-DATE-PARM NOT = ZERO                                     
088200         AND NOT WS-SPLIT-SWITCHED                                        
088300         AND TRADE-DATE NOT < WS-SPLIT-DATE-PARM                          
088400         MOVE 1 TO WS-CURRENT-SPLIT-RATIO                                 
088500         MOVE WS-LOT-AFTER-SPLIT-PARM TO WS-CURRENT-LOT                   
088600         MOVE "Y" TO WS-SPLIT-SWITCHED-SW.                                
088700 4000-EXIT.                                                               
088800     EXIT.                                                                
088900*                                                                         
089000*****************************************************************         
089100*  SIGNED SHARE DELTA FOR ONE TRADE = (DIRECTION-SIGNED QUANTITY *        
089200*  TIMES LOT) / SPLIT-RATIO, TRUNCATED TOWARD ZERO, ACCUMULATED  *        
089300*  INTO SHARES-QTY.                                                       
089400*****************************************************************         
089500 4100-ACCUM-SHARE-DELTA.                                                  
089600     IF DIRECTION-BUY                                                     
089700         MOVE QUANTITY TO WS-SIGNED-QTY                                   
089800     ELSE                                                                 
089900         COMPUTE WS-SIGNED-QTY = ZERO - QUANTITY.                         
090000     COMPUTE WS-SHARE-DELTA =                                             
090100         (WS-SIGNED-QTY * WS-CURRENT-LOT) /                               
090200                                          WS-CURRENT-SPLIT-RATIO.         
090300     ADD WS-SHARE-DELTA TO WS-SHARES-QTY.                                 
090400 4100-EXIT.                                                               
090500     EXIT.                                                                
090600*                                                                         
090700*****************************************************************         
090800*  JULIAN DAY NUMBER OF WS-JDN-CCYYMMDD (FLIEGEL & VAN FLANDERN  *        
090900*  INTEGER FORM).  RESULT LEFT IN WS-JDN-RESULT.                 *        
091000*****************************************************************         
091100 4500-CALC-JULIAN-DAY.                                                    
091200     IF WS-JDN-MM > 2                                                     
091300         MOVE WS-JDN-YYYY TO WS-JDN-Y                                     
091400         MOVE WS-JDN-MM TO WS-JDN-M                                       
091500     ELSE                                                                 
091600         COMPUTE WS-JDN-Y = WS-JDN-YYYY - 1                               
091700         COMPUTE WS-JDN-M = WS-JDN-MM + 12.                               
091800     COMPUTE WS-JDN-TERM1 = (1461 * (WS-JDN-Y + 4716)) / 4.               
091900     COMPUTE WS-JDN-TERM2 = (153 * (WS-JDN-M - 3) + 2) / 5.               
092000     COMPUTE WS-JDN-RESULT =                                              
092100         WS-JDN-TERM1 + WS-JDN-TERM2 + WS-JDN-DD - 1524.                  
092200 4500-EXIT.                                                               
092300     EXIT.                                                                
092400*                                                                         
092500*****************************************************************         
092600*  TOTAL MINUTES SINCE EPOCH FOR WS-TM-CCYYMMDD/WS-TM-HHMMSS.    *        
092700*  RESULT LEFT IN WS-TM-RESULT.                                  *        
092800*****************************************************************         
092900 4600-CALC-TOTAL-MINUTES.                                                 
093000     MOVE WS-TM-CCYYMMDD TO WS-JDN-CCYYMMDD.                              
093100     PERFORM 4500-CALC-JULIAN-DAY THRU 4500-EXIT.                         
093200     COMPUTE WS-TM-RESULT =                                               
093300         (WS-JDN-RESULT * 1440) + (WS-TM-HH * 60) + WS-TM-MI.             
093400 4600-EXIT.                                                               
093500     EXIT.                                                                
093600*                                                                         
093700*****************************************************************         
093800*  MINUTES BETWEEN WS-MB-EARLIER-DATE/TIME AND WS-MB-LATER-      *        
093900*  DATE/TIME.  RESULT LEFT IN WS-MB-RESULT (CAN BE NEGATIVE).    *        
094000*****************************************************************         
094100 4700-CALC-MINUTES-BETWEEN.                                               
094200     MOVE WS-MB-EARLIER-DATE TO WS-TM-CCYYMMDD.                           
094300     MOVE WS-MB-EARLIER-TIME TO WS-TM-HHMMSS.                             
094400     PERFORM 4600-CALC-TOTAL-MINUTES THRU 4600-EXIT.                      
094500     MOVE WS-TM-RESULT TO WS-MB-EARLIER-MINUTES.                          
094600     MOVE WS-MB-LATER-DATE TO WS-TM-CCYYMMDD.                             
094700     MOVE WS-MB-LATER-TIME TO WS-TM-HHMMSS.                               
094800     PERFORM 4600-CALC-TOTAL-MINUTES THRU 4600-EXIT.                      
094900     MOVE WS-TM-RESULT TO WS-MB-LATER-MINUTES.                            
095000     COMPUTE WS-MB-RESULT =                                               
095100         WS-MB-LATER-MINUTES - WS-MB-EARLIER-MINUTES.                     
095200 4700-EXIT.                                                               
095300     EXIT.                                                                
095400*                                                                         
095500*****************************************************************         
095600*  WHOLE DAYS BETWEEN WS-DB-EARLIER-DATE AND WS-DB-LATER-DATE.   *        
095700*  RESULT LEFT IN WS-DB-RESULT.                                  *        
095800*****************************************************************         
095900 4750-CALC-DAYS-BETWEEN.                                                  
096000     MOVE WS-DB-EARLIER-DATE TO WS-JDN-CCYYMMDD.                          
096100     PERFORM 4500-CALC-JULIAN-DAY THRU 4500-EXIT.                         
096200     MOVE WS-JDN-RESULT TO WS-DB-EARLIER-JDN.                             
096300     MOVE WS-DB-LATER-DATE TO WS-JDN-CCYYMMDD.                            
096400     PERFORM 4500-CALC-JULIAN-DAY THRU 4500-EXIT.                         
096500     MOVE WS-JDN-RESULT TO WS-DB-LATER-JDN.                               
096600     COMPUTE WS-DB-RESULT = WS-DB-LATER-JDN - WS-DB-EARLIER-JDN.          
096700 4750-EXIT.                                                               
096800     EXIT.                                                                
096900*                                                                         
097000*****************************************************************         
097100*  DAILY INFLATION RATE BETWEEN WS-DIB-START-DATE AND WS-DIB-    *        
097200*  END-DATE - SUMS MONTHLY RATES ACROSS THE MONTH SPAN AND       *        
097300*  DIVIDES BY (MONTHS IN SPAN * 30.4375).  CLAMPING PER PAS-0151.*        
097400*****************************************************************         
097500 4800-DAILY-INFLATION-BETWEEN.                                            
097600     MOVE ZERO TO WS-DAILY-RATE.                                          
097700     MOVE ZERO TO WS-DIB-SUM-PCT.                                         
097800     MOVE ZERO TO WS-DIB-MONTH-COUNT.                                     
097900     PERFORM 4810-FIND-START-YEAR THRU 4810-EXIT.                         
098000     IF WS-DIB-START-IDX = ZERO                                           
098100         GO TO 4800-EXIT.                                                 
098200     IF WS-DIB-START-MM >                                                 
098300         WS-INFL-MONTHS-RECORDED-TBL (WS-DIB-START-IDX)                   
098400         GO TO 4800-EXIT.                                                 
098500     PERFORM 4820-FIND-END-YEAR THRU 4820-EXIT.                           
098600     PERFORM 4830-SUM-MONTH-SPAN THRU 4830-EXIT.                          
098700     IF WS-DIB-MONTH-COUNT NOT = ZERO                                     
098800         COMPUTE WS-DAILY-RATE ROUNDED =                                  
098900             WS-DIB-SUM-PCT / (WS-DIB-MONTH-COUNT * 30.4375).             
099000*    30.4375 IS THE AVERAGE CALENDAR-DAYS-PER-MONTH (365.25/12) -         
099100*    CONVERTS THE MONTHLY RATE SUM TO A DAILY RATE FOR 4825 BELOW.        
099200 4800-EXIT.                                                               
099300     EXIT.                                                                
099400*                                                                         
099500*    LINEAR SCAN OF THE IN-MEMORY TABLE FOR THE YEAR ENTRY                
099600*    MATCHING WS-DIB-START-YYYY.  LEAVES START-IDX AT ZERO IF             
099700*    THE YEAR IS NOT ON FILE - CALLER (4800) TREATS THAT AS               
099800*    NOTHING TO INFLATE.                                                  
099900 4810-FIND-START-YEAR.                                                    
100000     MOVE ZERO TO WS-DIB-START-IDX.                                       
100100     PERFORM 4815-CHECK-START-YEAR THRU 4815-EXIT                         
100200         VARYING WS-DIB-CUR-IDX FROM 1 BY 1                               
100300         UNTIL WS-DIB-CUR-IDX > WS-INFL-TABLE-COUNT.                      
100400 4810-EXIT.                                                               
100500     EXIT.                                                                
100600*                                                                         
100700*    ONE PASS OF THE VARYING LOOP ABOVE.                                  
100800 4815-CHECK-START-YEAR.                                                   
100900     IF WS-INFL-YEAR-TBL (WS-DIB-CUR-IDX) = WS-DIB-START-YYYY             
101000         MOVE WS-DIB-CUR-IDX TO WS-DIB-START-IDX.                         
101100 4815-EXIT.                                                               
101200     EXIT.                                                                
101300*                                                                         
101400*  IF THE END YEAR IS NOT ON FILE, CLAMP TO THE LATEST KNOWN              
101500*  YEAR AND ITS LAST RECORDED MONTH.  IF THE END MONTH EXCEEDS            
101600*  THAT YEAR'S RECORDED MONTHS, CLAMP THE MONTH ONLY.                     
101700 4820-FIND-END-YEAR.                                                      
101800     MOVE ZERO TO WS-DIB-END-IDX.                                         
101900     PERFORM 4822-CHECK-END-YEAR THRU 4822-EXIT                           
102000         VARYING WS-DIB-CUR-IDX FROM 1 BY 1                               
102100         UNTIL WS-DIB-CUR-IDX > WS-INFL-TABLE-COUNT.                      
102200     IF WS-DIB-END-IDX = ZERO                                             
102300         MOVE WS-INFL-TABLE-COUNT TO WS-DIB-END-IDX                       
102400         MOVE WS-INFL-MONTHS-RECORDED-TBL (WS-DIB-END-IDX)                
102500             TO WS-DIB-END-MM                                             
102600     ELSE                                                                 
102700         IF WS-DIB-END-MM >                                               
102800             WS-INFL-MONTHS-RECORDED-TBL (WS-DIB-END-IDX)                 
102900             MOVE WS-INFL-MONTHS-RECORDED-TBL (WS-DIB-END-IDX)            
103000                 TO WS-DIB-END-MM.                                        
103100 4820-EXIT.                                                               
103200     EXIT.                                                                
103300*                                                                         
103400*    ONE PASS OF THE VARYING LOOP IN 4820 ABOVE.                          
103500 4822-CHECK-END-YEAR.                                                     
103600     IF WS-INFL-YEAR-TBL (WS-DIB-CUR-IDX) = WS-DIB-END-YYYY               
103700         MOVE WS-DIB-CUR-IDX TO WS-DIB-END-IDX.                           
103800 4822-EXIT.                                                               
103900     EXIT.                                                                
104000*                                                                         
104100*    WALK EVERY YEAR-TABLE ENTRY FROM START-IDX THROUGH END-IDX,          
104200*    SUMMING EACH YEAR'S IN-RANGE MONTHS VIA 4835 BELOW.                  
104300 4830-SUM-MONTH-SPAN.                                                     
104400     PERFORM 4835-SUM-ONE-YEAR-SPAN THRU 4835-EXIT                        
104500         VARYING WS-DIB-CUR-IDX FROM WS-DIB-START-IDX BY 1                
104600         UNTIL WS-DIB-CUR-IDX > WS-DIB-END-IDX.                           
104700 4830-EXIT.                                                               
104800     EXIT.                                                                
104900*                                                                         
105000*    ONE YEAR OF THE SPAN - FULL JAN-DEC UNLESS THIS YEAR IS THE          
105100*    START OR END YEAR, IN WHICH CASE CLAMP TO THE PARTIAL RANGE.         
105200 4835-SUM-ONE-YEAR-SPAN.                                                  
105300     MOVE 1 TO WS-DIB-FROM-MONTH.                                         
105400     MOVE 12 TO WS-DIB-THRU-MONTH.                                        
105500     IF WS-DIB-CUR-IDX = WS-DIB-START-IDX                                 
105600         MOVE WS-DIB-START-MM TO WS-DIB-FROM-MONTH.                       
105700     IF WS-DIB-CUR-IDX = WS-DIB-END-IDX                                   
105800         MOVE WS-DIB-END-MM TO WS-DIB-THRU-MONTH.                         
105900     PERFORM 4840-SUM-ONE-YEAR THRU 4840-EXIT                             
106000         VARYING WS-DIB-CUR-MONTH FROM WS-DIB-FROM-MONTH BY 1             
106100         UNTIL WS-DIB-CUR-MONTH > WS-DIB-THRU-MONTH.                      
106200 4835-EXIT.                                                               
106300     EXIT.                                                                
106400*                                                                         
106500*    ONE MONTH OF THE VARYING LOOP IN 4835 ABOVE.                         
106600 4840-SUM-ONE-YEAR.                                                       
106700     ADD WS-INFL-MONTH-RATE-TBL (WS-DIB-CUR-IDX WS-DIB-CUR-MONTH)         
106800         TO WS-DIB-SUM-PCT.                                               
106900     ADD 1 TO WS-DIB-MONTH-COUNT.                                         
107000 4840-EXIT.                                                               
107100     EXIT.                                                                
107200*                                                                         
107300*****************************************************************         
107400*  INFLATE WS-INFL-BALANCE FORWARD FROM WS-INFLATE-FROM-DATE/    *        
107500*  TIME TO WS-INFLATE-TO-DATE/TIME USING THE DAILY INFLATION     *        
107600*  RATE ACROSS THAT SPAN.                                                 
107700*****************************************************************         
107800 4825-INFLATE-BALANCE-FORWARD.                                            
107900     MOVE WS-INFLATE-FROM-DATE TO WS-DIB-START-DATE.                      
108000     MOVE WS-INFLATE-TO-DATE TO WS-DIB-END-DATE.                          
108100     PERFORM 4800-DAILY-INFLATION-BETWEEN THRU 4800-EXIT.                 
108200     MOVE WS-INFLATE-FROM-DATE TO WS-MB-EARLIER-DATE.                     
108300     MOVE WS-INFLATE-FROM-TIME TO WS-MB-EARLIER-TIME.                     
108400     MOVE WS-INFLATE-TO-DATE TO WS-MB-LATER-DATE.                         
108500     MOVE WS-INFLATE-TO-TIME TO WS-MB-LATER-TIME.                         
108600     PERFORM 4700-CALC-MINUTES-BETWEEN THRU 4700-EXIT.                    
108700     COMPUTE WS-INFL-BALANCE =                                            
108800         WS-INFL-BALANCE + (WS-INFL-BALANCE / 100)                        
108900             * WS-DAILY-RATE * (WS-MB-RESULT / 1440).                     
109000 4825-EXIT.                                                               
109100     EXIT.                                                                
109200*                                                                         
109300*  APPLY ONE PENDING PAYMENT - INFLATE THEN SUBTRACT THE                  
109400*  PAYMENT'S NET TOTAL, PER PAS-0151.                                     
109500 4850-APPLY-INFLATION-AND-PAYMENT.                                        
109600     MOVE WS-INFL-DAY-DATE TO WS-INFLATE-FROM-DATE.                       
109700     MOVE WS-INFL-DAY-TIME TO WS-INFLATE-FROM-TIME.                       
109800     MOVE WS-PMT-DATE-TBL (WS-PMT-PTR) TO WS-INFLATE-TO-DATE.             
109900     MOVE ZERO TO WS-INFLATE-TO-TIME.                                     
110000     PERFORM 4825-INFLATE-BALANCE-FORWARD THRU 4825-EXIT.                 
110100     SUBTRACT WS-PMT-TOTAL-TBL (WS-PMT-PTR) FROM WS-INFL-BALANCE.         
110200 4850-EXIT.                                                               
110300     EXIT.                                                                
110400*                                                                         
110500*****************************************************************         
110600*  GETPAYMENTS - WALK MATCHING TRADES AGAINST THE EX-DIVIDEND    *        
110700*  TABLE IN DATE ORDER, EMITTING A PAYMENT EVERY TIME A TRADE    *        
110800*  FALLS AFTER THE NEXT PENDING EX-DIV DATE.  ZERO-SHARE         *        
110900*  PAYMENTS ARE DROPPED.  RESULT IS WRITTEN TO PAYFILE AND KEPT  *        
111000*  IN WS-PAYMENT-TABLE FOR THE INFLATION-ADJUSTED PASS AND THE   *        
111100*  REPORT DETAIL LINES.                                          *        
111200*****************************************************************         
111300 5000-BUILD-PAYMENT-SCHEDULE.                                             
111400*    PAS-0299 - WRITE THE HEADER ROW FIRST SO PAYFILE CARRIES A           
111500*    FULL H/D/T RECORD SET, SAME AS EVERY OTHER FEED WE PRODUCE.          
111600     MOVE "H" TO PAY-RECORD-TYPE-CD.                                      
111700     MOVE WS-RUN-TICKER TO PAY-TICKER-HDR.                                
111800     MOVE WS-TODAY-CCYYMMDD TO PAY-SCHEDULE-RUN-DATE.                     
111900     WRITE DIVIDEND-PAYMENT-RECORD.                                       
112000     MOVE ZERO TO WS-SHARES-QTY.                                          
112100     MOVE ZERO TO WS-EXDIV-PTR.                                           
112200     MOVE ZERO TO WS-PAYMENT-TABLE-COUNT.                                 
112300     MOVE ZERO TO WS-PAYMENTS-TOTAL.                                      
112400     MOVE WS-INITIAL-LOT TO WS-CURRENT-LOT.                               
112500     MOVE WS-SPLIT-RATIO-PARM TO WS-CURRENT-SPLIT-RATIO.                  
112600     MOVE "N" TO WS-SPLIT-SWITCHED-SW.                                    
112700     OPEN INPUT TRADEFILE.                                                
112800     MOVE "N" TO WS-EOF-SWITCH.                                           
112900     PERFORM 3100-READ-TRADEFILE THRU 3100-EXIT.                          
113000     PERFORM 5050-PROCESS-ONE-TRADE THRU 5050-EXIT                        
113100         UNTIL WS-EOF.                                                    
113200     CLOSE TRADEFILE.                                                     
113300     PERFORM 5250-FLUSH-ONE-PAYMENT THRU 5250-EXIT                        
113400         UNTIL WS-EXDIV-PTR >= WS-DIV-TABLE-COUNT.                        
113500     MOVE "N" TO WS-EOF-SWITCH.                                           
113600 5000-EXIT.                                                               
113700     EXIT.                                                                
113800*                                                                         
113900*    ONLY ROWS MATCHING THE RUN TICKER COUNT - TRADEFILE CAN              
114000*    CARRY MANY TICKERS, THIS ENGINE RUNS ONE AT A TIME.                  
114100 5050-PROCESS-ONE-TRADE.                                                  
114200     IF TRD-TYPE-DETAIL AND TICKER = WS-RUN-TICKER                        
114300         PERFORM 4000-CHECK-SPLIT-SWITCH THRU 4000-EXIT                   
114400         PERFORM 5100-EMIT-DUE-PAYMENTS THRU 5100-EXIT                    
114500         PERFORM 4100-ACCUM-SHARE-DELTA THRU 4100-EXIT.                   
114600     PERFORM 3100-READ-TRADEFILE THRU 3100-EXIT.                          
114700 5050-EXIT.                                                               
114800     EXIT.                                                                
114900*                                                                         
115000*  EMIT EVERY PENDING EX-DIV DATE THAT THIS TRADE FALLS AFTER.            
115100 5100-EMIT-DUE-PAYMENTS.                                                  
115200     PERFORM 5150-EMIT-ONE-DUE-PAYMENT THRU 5150-EXIT                     
115300         UNTIL WS-EXDIV-PTR >= WS-DIV-TABLE-COUNT                         
115400         OR NOT (TRADE-DATE >                                             
115500                  WS-DIV-DATE-TBL (WS-EXDIV-PTR + 1)                      
115600             OR (TRADE-DATE = WS-DIV-DATE-TBL (WS-EXDIV-PTR + 1)          
115700                 AND TRADE-TIME > 0)).                                    
115800 5100-EXIT.                                                               
115900     EXIT.                                                                
116000*                                                                         
116100*    ADVANCE THE EX-DIV POINTER ONE SLOT AND EMIT THAT PAYMENT.           
116200 5150-EMIT-ONE-DUE-PAYMENT.                                               
116300     ADD 1 TO WS-EXDIV-PTR.                                               
116400     PERFORM 5200-EMIT-ONE-PAYMENT THRU 5200-EXIT.                        
116500 5150-EXIT.                                                               
116600     EXIT.                                                                
116700*                                                                         
116800*    AFTER TRADEFILE IS EXHAUSTED, ANY EX-DIV DATES STILL PENDING         
116900*    ARE PAID OUT AGAINST WHATEVER SHARE COUNT WAS LAST SEEN -            
117000*    SAME EMIT LOGIC AS 5150 ABOVE, JUST NOT GATED ON A TRADE.            
117100 5250-FLUSH-ONE-PAYMENT.                                                  
117200     ADD 1 TO WS-EXDIV-PTR.                                               
117300     PERFORM 5200-EMIT-ONE-PAYMENT THRU 5200-EXIT.                        
117400 5250-EXIT.                                                               
117500     EXIT.                                                                
117600*                                                                         
117700*  EMIT A PAYMENT FOR WS-DIV-ENTRY(WS-EXDIV-PTR) USING THE                
117800*  SHARES ACCUMULATED SO FAR.  DROP IT IF THE SHARE COUNT IS              
117900*  ZERO.                                                                  
118000 5200-EMIT-ONE-PAYMENT.                                                   
118100     IF WS-SHARES-QTY = ZERO                                              
118200         GO TO 5200-EXIT.                                                 
118300     MOVE WS-SHARES-QTY TO WS-CALC-SHARES.                                
118400     MOVE WS-DIV-AMT-TBL (WS-EXDIV-PTR) TO WS-CALC-DIVIDEND.              
118500     PERFORM 8000-CALC-PAYMENT-TOTAL THRU 8000-EXIT.                      
118600     ADD 1 TO WS-PAYMENT-TABLE-COUNT.                                     
118700     MOVE WS-DIV-DATE-TBL (WS-EXDIV-PTR) TO                               
118800         WS-PMT-DATE-TBL (WS-PAYMENT-TABLE-COUNT).                        
118900     MOVE WS-SHARES-QTY TO                                                
119000         WS-PMT-SHARES-TBL (WS-PAYMENT-TABLE-COUNT).                      
119100     MOVE WS-CALC-DIVIDEND TO                                             
119200         WS-PMT-DIVIDEND-TBL (WS-PAYMENT-TABLE-COUNT).                    
119300     MOVE WS-CALC-TOTAL TO                                                
119400         WS-PMT-TOTAL-TBL (WS-PAYMENT-TABLE-COUNT).                       
119500     ADD WS-CALC-TOTAL TO WS-PAYMENTS-TOTAL.                              
119600     MOVE "D" TO PAY-RECORD-TYPE-CD.                                      
119700     MOVE WS-DIV-DATE-TBL (WS-EXDIV-PTR) TO PAY-DATE.                     
119800     MOVE WS-SHARES-QTY TO PAY-SHARES.                                    
119900     MOVE WS-CALC-DIVIDEND TO PAY-DIVIDEND.                               
120000     MOVE WS-CALC-TOTAL TO PAY-TOTAL.                                     
120100     WRITE DIVIDEND-PAYMENT-RECORD.                                       
120200 5200-EXIT.                                                               
120300     EXIT.                                                                
120400*                                                                         
120500*****************************************************************         
120600*  PAYMENT.GETNETTOTAL - TOTAL = SHARES*DIVIDEND - (SHARES*      *        
120700*  DIVIDEND/100)*TAX-RATE, ROUNDED HALF-UP TO 2 DECIMALS.                 
120800*  INPUT IN WS-CALC-SHARES/WS-CALC-DIVIDEND, OUTPUT IN                    
120900*  WS-CALC-TOTAL.                                                         
121000*****************************************************************         
121100 8000-CALC-PAYMENT-TOTAL.                                                 
121200     COMPUTE WS-CALC-GROSS = WS-CALC-SHARES * WS-CALC-DIVIDEND.           
121300     COMPUTE WS-CALC-TAX =                                                
121400         (WS-CALC-GROSS / 100) * WS-TAX-RATE.                             
121500     COMPUTE WS-CALC-TOTAL ROUNDED = WS-CALC-GROSS - WS-CALC-TAX.         
121600 8000-EXIT.                                                               
121700     EXIT.                                                                
121800*                                                                         
121900*****************************************************************         
122000*  GETSHARESBALANCE / GETFIRSTTRADEDATE / GETLASTTRADEDATE -     *        
122100*  RESCAN TRADEFILE, ACCUMULATE THE FINAL SHARE BALANCE AND      *        
122200*  REMEMBER THE FIRST AND LAST MATCHING TRADE'S DATE/TIME.       *        
122300*****************************************************************         
122400 6000-COMPUTE-SHARE-BALANCE.                                              
122500     MOVE ZERO TO WS-SHARES-QTY.                                          
122600     MOVE WS-INITIAL-LOT TO WS-CURRENT-LOT.                               
122700     MOVE WS-SPLIT-RATIO-PARM TO WS-CURRENT-SPLIT-RATIO.                  
122800     MOVE "N" TO WS-SPLIT-SWITCHED-SW.                                    
122900     MOVE "N" TO WS-FIRST-TRADE-FOUND-SW.                                 
123000     OPEN INPUT TRADEFILE.                                                
123100     MOVE "N" TO WS-EOF-SWITCH.                                           
123200     PERFORM 3100-READ-TRADEFILE THRU 3100-EXIT.                          
123300     PERFORM 6050-PROCESS-ONE-TRADE THRU 6050-EXIT                        
123400         UNTIL WS-EOF.                                                    
123500     CLOSE TRADEFILE.                                                     
123600     MOVE WS-SHARES-QTY TO WS-SHARES-BALANCE.                             
123700     MOVE "N" TO WS-EOF-SWITCH.                                           
123800 6000-EXIT.                                                               
123900     EXIT.                                                                
124000*                                                                         
124100*    ALSO REMEMBERS THE FIRST AND LAST MATCHING TRADE'S DATE AND          
124200*    TIME AS A SIDE EFFECT - USED LATER FOR THE REPORT'S DATE             
124300*    RANGE COLUMNS AND FOR 7700'S "POSITION STILL OPEN" CHECK.            
124400 6050-PROCESS-ONE-TRADE.                                                  
124500     IF TRD-TYPE-DETAIL AND TICKER = WS-RUN-TICKER                        
124600         IF NOT WS-FIRST-TRADE-FOUND                                      
124700             MOVE TRADE-DATE TO WS-FIRST-TRADE-DATE                       
124800             MOVE TRADE-TIME TO WS-FIRST-TRADE-TIME                       
124900             MOVE "Y" TO WS-FIRST-TRADE-FOUND-SW                          
125000         MOVE TRADE-DATE TO WS-LAST-TRADE-DATE                            
125100         MOVE TRADE-TIME TO WS-LAST-TRADE-TIME                            
125200         PERFORM 4000-CHECK-SPLIT-SWITCH THRU 4000-EXIT                   
125300         PERFORM 4100-ACCUM-SHARE-DELTA THRU 4100-EXIT.                   
125400     PERFORM 3100-READ-TRADEFILE THRU 3100-EXIT.                          
125500 6050-EXIT.                                                               
125600     EXIT.                                                                
125700*                                                                         
125800*****************************************************************         
125900*  GETPROFIT = -(SUM OF SIGNED VOLUME + FEES OVER ALL MATCHING   *        
126000*  TRADES).                                                               
126100*****************************************************************         
126200 7000-COMPUTE-PROFIT.                                                     
126300     MOVE ZERO TO WS-PROFIT-ACCUM.                                        
126400     OPEN INPUT TRADEFILE.                                                
126500     MOVE "N" TO WS-EOF-SWITCH.                                           
126600     PERFORM 3100-READ-TRADEFILE THRU 3100-EXIT.                          
126700     PERFORM 7050-PROCESS-ONE-TRADE THRU 7050-EXIT                        
126800         UNTIL WS-EOF.                                                    
126900     CLOSE TRADEFILE.                                                     
127000     COMPUTE WS-PROFIT-TOTAL = ZERO - WS-PROFIT-ACCUM.                    
127100     MOVE "N" TO WS-EOF-SWITCH.                                           
127200 7000-EXIT.                                                               
127300     EXIT.                                                                
127400*                                                                         
127500 7050-PROCESS-ONE-TRADE.                                                  
127600     IF TRD-TYPE-DETAIL AND TICKER = WS-RUN-TICKER                        
127700         PERFORM 7100-ADD-SIGNED-VOLUME-AND-FEES THRU 7100-EXIT.          
127800     PERFORM 3100-READ-TRADEFILE THRU 3100-EXIT.                          
127900 7050-EXIT.                                                               
128000     EXIT.                                                                
128100*                                                                         
128200*    A SELL'S VOLUME SUBTRACTS FROM THE RUNNING ACCUMULATOR SO            
128300*    7000'S FINAL SIGN-FLIP LEAVES A POSITIVE PROFIT WHEN MORE            
128400*    CASH CAME IN FROM SELLS THAN WENT OUT ON BUYS AND FEES.              
128500 7100-ADD-SIGNED-VOLUME-AND-FEES.                                         
128600     IF DIRECTION-BUY                                                     
128700         ADD VOLUME TO WS-PROFIT-ACCUM                                    
128800     ELSE                                                                 
128900         SUBTRACT VOLUME FROM WS-PROFIT-ACCUM.                            
129000     ADD BROKER-FEE TO WS-PROFIT-ACCUM.                                   
129100     ADD TRADE-SYSTEM-FEE TO WS-PROFIT-ACCUM.                             
129200 7100-EXIT.                                                               
129300     EXIT.                                                                
129400*                                                                         
129500*****************************************************************         
129600*  GETAVERAGEAMOUNT - TIME-WEIGHTED RUNNING BALANCE.  THE FIRST  *        
129700*  TRADE SEEDS BALANCE WITH THE RAW (UNSIGNED) VOLUME PLUS FEES  *        
129800*  - NO DIRECTION SIGN ON THAT FIRST SEED - THIS ASYMMETRY IS    *        
129900*  INTENTIONAL, SEE PAS-0073 AND THE RULE BOOK.                  *        
130000*****************************************************************         
130100 7500-COMPUTE-AVERAGE-AMOUNT.                                             
130200     MOVE ZERO TO WS-AVG-TOTAL.                                           
130300     MOVE ZERO TO WS-AVG-BALANCE.                                         
130400     MOVE "N" TO WS-FIRST-TRADE-FOUND-SW.                                 
130500     OPEN INPUT TRADEFILE.                                                
130600     MOVE "N" TO WS-EOF-SWITCH.                                           
130700     PERFORM 3100-READ-TRADEFILE THRU 3100-EXIT.                          
130800     PERFORM 7550-PROCESS-ONE-TRADE THRU 7550-EXIT                        
130900         UNTIL WS-EOF.                                                    
131000     CLOSE TRADEFILE.                                                     
131100     PERFORM 7700-FINISH-AVERAGE-AMOUNT THRU 7700-EXIT.                   
131200     MOVE "N" TO WS-EOF-SWITCH.                                           
131300 7500-EXIT.                                                               
131400     EXIT.                                                                
131500*                                                                         
131600*    DELEGATES THE ACTUAL TIME-WEIGHTING MATH TO 7600 BELOW -             
131700*    THIS PARAGRAPH ONLY FILTERS TO THE RUN TICKER AND READS ON.          
131800 7550-PROCESS-ONE-TRADE.                                                  
131900     IF TRD-TYPE-DETAIL AND TICKER = WS-RUN-TICKER                        
132000         PERFORM 7600-ROLL-AVERAGE-AMOUNT THRU 7600-EXIT.                 
132100     PERFORM 3100-READ-TRADEFILE THRU 3100-EXIT.                          
132200 7550-EXIT.                                                               
132300     EXIT.                                                                
132400*                                                                         
132500*    ONE SPAN OF THE TIME-WEIGHTED AVERAGE - ADDS BALANCE TIMES           
132600*    ELAPSED MINUTES SINCE THE LAST TRADE, THEN ROLLS THE                 
132700*    RUNNING BALANCE FORWARD TO THIS TRADE'S NEW SHARE COUNT.             
132800 7600-ROLL-AVERAGE-AMOUNT.                                                
132900     IF NOT WS-FIRST-TRADE-FOUND                                          
133000         MOVE TRADE-DATE TO WS-AVG-DATE                                   
133100         MOVE TRADE-TIME TO WS-AVG-TIME                                   
133200         COMPUTE WS-AVG-BALANCE =                                         
133300             VOLUME + BROKER-FEE + TRADE-SYSTEM-FEE                       
133400         MOVE "Y" TO WS-FIRST-TRADE-FOUND-SW                              
133500     ELSE                                                                 
133600         MOVE WS-AVG-DATE TO WS-MB-EARLIER-DATE                           
133700         MOVE WS-AVG-TIME TO WS-MB-EARLIER-TIME                           
133800         MOVE TRADE-DATE TO WS-MB-LATER-DATE                              
133900         MOVE TRADE-TIME TO WS-MB-LATER-TIME                              
134000         PERFORM 4700-CALC-MINUTES-BETWEEN THRU 4700-EXIT                 
134100         COMPUTE WS-AVG-TOTAL = WS-AVG-TOTAL                              
134200             + WS-AVG-BALANCE * (WS-MB-RESULT / 1440)                     
134300         MOVE TRADE-DATE TO WS-AVG-DATE                                   
134400         MOVE TRADE-TIME TO WS-AVG-TIME                                   
134500         IF DIRECTION-BUY                                                 
134600             COMPUTE WS-AVG-BALANCE = WS-AVG-BALANCE                      
134700                 + VOLUME + BROKER-FEE + TRADE-SYSTEM-FEE                 
134800         ELSE                                                             
134900             COMPUTE WS-AVG-BALANCE = WS-AVG-BALANCE                      
135000                 - VOLUME + BROKER-FEE + TRADE-SYSTEM-FEE.                
135100 7600-EXIT.                                                               
135200     EXIT.                                                                
135300*                                                                         
135400*  EXTEND THE WEIGHTING TO "NOW" IF THE POSITION IS STILL OPEN,           
135500*  OTHERWISE STOP AT THE LAST TRADE.                                      
135600 7700-FINISH-AVERAGE-AMOUNT.                                              
135700     MOVE WS-FIRST-TRADE-DATE TO WS-MB-EARLIER-DATE.                      
135800     MOVE WS-FIRST-TRADE-TIME TO WS-MB-EARLIER-TIME.                      
135900     IF WS-SHARES-BALANCE NOT = ZERO                                      
136000         MOVE WS-AVG-DATE TO WS-MB-EARLIER-DATE                           
136100         MOVE WS-AVG-TIME TO WS-MB-EARLIER-TIME                           
136200         MOVE WS-TODAY-CCYYMMDD TO WS-MB-LATER-DATE                       
136300         MOVE ZERO TO WS-MB-LATER-TIME                                    
136400         PERFORM 4700-CALC-MINUTES-BETWEEN THRU 4700-EXIT                 
136500         COMPUTE WS-AVG-TOTAL = WS-AVG-TOTAL                              
136600             + WS-AVG-BALANCE * (WS-MB-RESULT / 1440)                     
136700         MOVE WS-FIRST-TRADE-DATE TO WS-MB-EARLIER-DATE                   
136800         MOVE WS-FIRST-TRADE-TIME TO WS-MB-EARLIER-TIME                   
136900         MOVE WS-TODAY-CCYYMMDD TO WS-MB-LATER-DATE                       
137000         MOVE ZERO TO WS-MB-LATER-TIME                                    
137100     ELSE                                                                 
137200         MOVE WS-AVG-DATE TO WS-MB-LATER-DATE                             
137300         MOVE WS-AVG-TIME TO WS-MB-LATER-TIME.                            
137400     PERFORM 4700-CALC-MINUTES-BETWEEN THRU 4700-EXIT.                    
137500     COMPUTE WS-AVERAGE-AMOUNT ROUNDED =                                  
137600         WS-AVG-TOTAL / (WS-MB-RESULT / 1440).                            
137700 7700-EXIT.                                                               
137800     EXIT.                                                                
137900*                                                                         
138000*****************************************************************         
138100*  GETINFLATIONADJUSTEDAMOUNT - RESCAN TRADES INTERLEAVED WITH   *        
138200*  THE PAYMENT SCHEDULE BUILT IN 5000.  EACH PENDING PAYMENT     *        
138300*  DATED BEFORE THE NEXT TRADE IS INFLATED FORWARD TO AND        *        
138400*  SUBTRACTED ON ITS OWN DATE BEFORE THE TRADE ITSELF IS ADDED.  *        
138500*****************************************************************         
138600 7800-COMPUTE-INFLATION-ADJUSTED.                                         
138700     MOVE ZERO TO WS-INFL-BALANCE.                                        
138800     MOVE ZERO TO WS-PMT-PTR.                                             
138900     MOVE "N" TO WS-FIRST-TRADE-FOUND-SW.                                 
139000     OPEN INPUT TRADEFILE.                                                
139100     MOVE "N" TO WS-EOF-SWITCH.                                           
139200     PERFORM 3100-READ-TRADEFILE THRU 3100-EXIT.                          
139300     PERFORM 7855-PROCESS-ONE-TRADE THRU 7855-EXIT                        
139400         UNTIL WS-EOF.                                                    
139500     CLOSE TRADEFILE.                                                     
139600     PERFORM 7860-FLUSH-PENDING-PAYMENT THRU 7860-EXIT                    
139700         UNTIL WS-PMT-PTR >= WS-PAYMENT-TABLE-COUNT.                      
139800     IF WS-SHARES-BALANCE > ZERO                                          
139900         MOVE WS-INFL-DAY-DATE TO WS-INFLATE-FROM-DATE                    
140000         MOVE WS-INFL-DAY-TIME TO WS-INFLATE-FROM-TIME                    
140100         MOVE WS-TODAY-CCYYMMDD TO WS-INFLATE-TO-DATE                     
140200         MOVE ZERO TO WS-INFLATE-TO-TIME                                  
140300         PERFORM 4825-INFLATE-BALANCE-FORWARD THRU 4825-EXIT.             
140400     MOVE WS-INFL-BALANCE TO WS-ADJUSTED-AMOUNT.                          
140500     MOVE "N" TO WS-EOF-SWITCH.                                           
140600 7800-EXIT.                                                               
140700     EXIT.                                                                
140800*                                                                         
140900*    MIRRORS 6050/7550 ABOVE - FILTER TO THE RUN TICKER, THEN             
141000*    HAND OFF TO 7850 FOR THE INFLATION-ADJUSTED ROLL.                    
141100 7855-PROCESS-ONE-TRADE.                                                  
141200     IF TRD-TYPE-DETAIL AND TICKER = WS-RUN-TICKER                        
141300         PERFORM 7850-ROLL-INFLATION-ADJUSTED THRU 7850-EXIT.             
141400     PERFORM 3100-READ-TRADEFILE THRU 3100-EXIT.                          
141500 7855-EXIT.                                                               
141600     EXIT.                                                                
141700*                                                                         
141800*    APPLIES ONE PAYMENT AHEAD OF THE CURRENT TRADE DATE VIA              
141900*    4850, THEN ADVANCES THE "BALANCE CARRIED AS OF" MARKER TO            
142000*    THAT PAYMENT'S DATE SO THE NEXT INFLATE SPAN STARTS THERE.           
142100 7860-FLUSH-PENDING-PAYMENT.                                              
142200     ADD 1 TO WS-PMT-PTR.                                                 
142300     PERFORM 4850-APPLY-INFLATION-AND-PAYMENT THRU 4850-EXIT.             
142400     MOVE WS-PMT-DATE-TBL (WS-PMT-PTR) TO WS-INFL-DAY-DATE.               
142500     MOVE ZERO TO WS-INFL-DAY-TIME.                                       
142600 7860-EXIT.                                                               
142700     EXIT.                                                                
142800*                                                                         
142900 7850-ROLL-INFLATION-ADJUSTED.                                            
143000     IF NOT WS-FIRST-TRADE-FOUND                                          
143100         MOVE TRADE-DATE TO WS-INFL-DAY-DATE                              
143200         MOVE TRADE-TIME TO WS-INFL-DAY-TIME                              
143300         COMPUTE WS-INFL-BALANCE =                                        
143400             VOLUME + BROKER-FEE + TRADE-SYSTEM-FEE                       
143500         MOVE "Y" TO WS-FIRST-TRADE-FOUND-SW                              
143600     ELSE                                                                 
143700         PERFORM 7860-FLUSH-PENDING-PAYMENT THRU 7860-EXIT                
143800             UNTIL WS-PMT-PTR >= WS-PAYMENT-TABLE-COUNT                   
143900             OR NOT (WS-PMT-DATE-TBL (WS-PMT-PTR + 1) <                   
144000                     TRADE-DATE)                                          
144100         MOVE WS-INFL-DAY-DATE TO WS-INFLATE-FROM-DATE                    
144200         MOVE WS-INFL-DAY-TIME TO WS-INFLATE-FROM-TIME                    
144300         MOVE TRADE-DATE TO WS-INFLATE-TO-DATE                            
144400         MOVE TRADE-TIME TO WS-INFLATE-TO-TIME                            
144500         PERFORM 4825-INFLATE-BALANCE-FORWARD THRU 4825-EXIT              
144600         IF DIRECTION-BUY                                                 
144700             COMPUTE WS-INFL-BALANCE = WS-INFL-BALANCE                    
144800                 + VOLUME + BROKER-FEE + TRADE-SYSTEM-FEE                 
144900         ELSE                                                             
145000             COMPUTE WS-INFL-BALANCE = WS-INFL-BALANCE                    
145100                 - VOLUME + BROKER-FEE + TRADE-SYSTEM-FEE                 
145200         MOVE TRADE-DATE TO WS-INFL-DAY-DATE                              
145300         MOVE TRADE-TIME TO WS-INFL-DAY-TIME.                             
145400 7850-EXIT.                                                               
145500     EXIT.                                                                
145600*                                                                         
145700*****************************************************************         
145800*  GETANNUALPERCENTAGEYIELD AND GETAVERAGESHAREPRICE - NO SIZE   *        
145900*  ERROR CLAUSE IS CODED HERE ON PURPOSE, PER THE RULE BOOK - A           
146000*  ZERO DENOMINATOR IS EXPECTED TO ABEND THE RUN, NOT DEFAULT.            
146100*****************************************************************         
146200 7900-COMPUTE-YIELD-AND-PRICE.                                            
146300     IF WS-SHARES-BALANCE > ZERO                                          
146400         COMPUTE WS-VALUATION =                                           
146500             WS-SHARES-BALANCE * WS-MARKET-PRICE                          
146600         MOVE WS-TODAY-CCYYMMDD TO WS-DB-LATER-DATE                       
146700     ELSE                                                                 
146800         MOVE ZERO TO WS-VALUATION                                        
146900         MOVE WS-LAST-TRADE-DATE TO WS-DB-LATER-DATE.                     
147000     COMPUTE WS-DENOM-1 = WS-VALUATION - WS-ADJUSTED-AMOUNT.              
147100     COMPUTE WS-RATIO-1 = WS-AVERAGE-AMOUNT / WS-DENOM-1.                 
147200*    RATIO-1 IS THE TIME-WEIGHTED INVESTED AMOUNT AS A FRACTION           
147300*    OF NET GAIN - INVERTED BELOW TO ANNUALIZE THE RETURN.                
147400     MOVE WS-FIRST-TRADE-DATE TO WS-DB-EARLIER-DATE.                      
147500     PERFORM 4750-CALC-DAYS-BETWEEN THRU 4750-EXIT.                       
147600     MOVE WS-DB-RESULT TO WS-DAYS-BETWEEN.                                
147700     COMPUTE WS-RATIO-2 = WS-DAYS-BETWEEN / 365.25.                       
147800*    RATIO-2 EXPRESSES THE HOLDING PERIOD IN YEARS - 365.25               
147900*    ACCOUNTS FOR LEAP YEARS OVER A MULTI-YEAR SPAN.                      
148000     COMPUTE WS-ANNUAL-PCT-YIELD ROUNDED =                                
148100         100 / WS-RATIO-1 / WS-RATIO-2.                                   
148200     IF WS-SHARES-BALANCE > ZERO                                          
148300         COMPUTE WS-AVERAGE-SHARE-PRICE ROUNDED =                         
148400             WS-ADJUSTED-AMOUNT / WS-SHARES-BALANCE                       
148500     ELSE                                                                 
148600         MOVE ZERO TO WS-AVERAGE-SHARE-PRICE.                             
148700 7900-EXIT.                                                               
148800     EXIT.                                                                
148900*                                                                         
149000*****************************************************************         
149100*  WRITE THE SUMMARY LINE, THE PAYMENT SCHEDULE DETAIL LINES,    *        
149200*  AND THE PAYMENTS-TOTAL LINE.                                           
149300*****************************************************************         
149400 9000-WRITE-REPORT.                                                       
149500     MOVE WS-RUN-TICKER TO RSL-TICKER.                                    
149600     MOVE WS-FIRST-TRADE-DATE TO WS-DF-CCYYMMDD.                          
149700     PERFORM 9100-FORMAT-DATE THRU 9100-EXIT.                             
149800     MOVE WS-DATE-FORMAT-OUTPUT TO RSL-FIRST-TRADE-DATE.                  
149900     MOVE WS-LAST-TRADE-DATE TO WS-DF-CCYYMMDD.                           
150000     PERFORM 9100-FORMAT-DATE THRU 9100-EXIT.                             
150100     MOVE WS-DATE-FORMAT-OUTPUT TO RSL-LAST-TRADE-DATE.                   
150200     MOVE WS-SHARES-BALANCE TO RSL-SHARES-BALANCE.                        
150300     MOVE WS-PROFIT-TOTAL TO RSL-PROFIT-TOTAL.                            
150400     MOVE WS-PAYMENTS-TOTAL TO RSL-PAYMENTS-TOTAL.                        
150500     COMPUTE RSL-AVERAGE-AMOUNT ROUNDED = WS-AVERAGE-AMOUNT.              
150600     COMPUTE RSL-ADJUSTED-AMOUNT ROUNDED = WS-ADJUSTED-AMOUNT.            
150700     MOVE WS-ANNUAL-PCT-YIELD TO RSL-ANNUAL-PCT-YIELD.                    
150800     MOVE WS-AVERAGE-SHARE-PRICE TO RSL-AVERAGE-SHARE-PRICE.              
150900     MOVE WS-REPORT-SUMMARY-LINE TO RL-CONTENT.                           
151000     WRITE REPORT-LINE.                                                   
151100     PERFORM 9200-WRITE-PAYMENT-LINE THRU 9200-EXIT                       
151200         VARYING WS-RPT-SUB FROM 1 BY 1                                   
151300         UNTIL WS-RPT-SUB > WS-PAYMENT-TABLE-COUNT.                       
151400     MOVE WS-PAYMENTS-TOTAL TO RTL-PAYMENTS-TOTAL.                        
151500     MOVE WS-REPORT-TOTAL-LINE TO RL-CONTENT.                             
151600     WRITE REPORT-LINE.                                                   
151700 9000-EXIT.                                                               
151800     EXIT.                                                                
151900*                                                                         
152000*    SHARED DD.MM.CCYY STRINGER - CALLED FROM 9200 BELOW AND              
152100*    FROM THE HEADER LINES ABOVE, SO THE REPORT SHOWS ONE DATE            
152200*    PICTURE THROUGHOUT.                                                  
152300 9100-FORMAT-DATE.                                                        
152400     STRING WS-DF-DD  "."  WS-DF-MM  "."  WS-DF-YYYY                      
152500         DELIMITED BY SIZE INTO WS-DATE-FORMAT-OUTPUT.                    
152600 9100-EXIT.                                                               
152700     EXIT.                                                                
152800*                                                                         
152900*    ONE PAYMENT-SCHEDULE ROW, PER 9000 ABOVE - DATE, SHARES,             
153000*    PER-SHARE DIVIDEND AND EXTENDED TOTAL.                               
153100 9200-WRITE-PAYMENT-LINE.                                                 
153200     MOVE WS-PMT-DATE-TBL (WS-RPT-SUB) TO WS-DF-CCYYMMDD.                 
153300     PERFORM 9100-FORMAT-DATE THRU 9100-EXIT.                             
153400     MOVE WS-DATE-FORMAT-OUTPUT TO RDL-PAY-DATE.                          
153500     MOVE WS-PMT-SHARES-TBL (WS-RPT-SUB) TO RDL-PAY-SHARES.               
153600     MOVE WS-PMT-DIVIDEND-TBL (WS-RPT-SUB) TO RDL-PAY-DIVIDEND.           
153700     MOVE WS-PMT-TOTAL-TBL (WS-RPT-SUB) TO RDL-PAY-TOTAL.                 
153800     MOVE WS-REPORT-DETAIL-LINE TO RL-CONTENT.                            
153900     WRITE REPORT-LINE.                                                   
154000 9200-EXIT.                                                               
154100     EXIT.                                                                
154200*                                                                         
154300*****************************************************************         
154400*  CLOSE UP SHOP.                                                         
154500*****************************************************************         
154600 9900-TERMINATE.                                                          
154700*    PAS-0299 - TRAILER ROW SO PAY.BALANCE CAN RE-FOOT PAYFILE            
154800*    AGAINST THE TRUE GRAND TOTAL INSTEAD OF THE ZERO DEFAULT.            
154900     MOVE "T" TO PAY-RECORD-TYPE-CD.                                      
155000     MOVE WS-PAYMENT-TABLE-COUNT TO PAY-RECORD-COUNT.                     
155100     MOVE WS-PAYMENTS-TOTAL TO PAY-TOTAL-AMOUNT.                          
155200     WRITE DIVIDEND-PAYMENT-RECORD.                                       
155300     CLOSE PAYFILE.                                                       
155400     CLOSE REPORTFILE.                                                    
155500     DISPLAY "ACT.TIP02 - TICKER              " WS-RUN-TICKER.            
155600     DISPLAY "ACT.TIP02 - SHARES BALANCE      " WS-SHARES-BALANCE.        
155700     DISPLAY "ACT.TIP02 - PROFIT TOTAL        " WS-PROFIT-TOTAL.          
155800     DISPLAY "ACT.TIP02 - PAYMENTS WRITTEN    "                           
155900         WS-PAYMENT-TABLE-COUNT.                                          
156000 9900-EXIT.                                                               
156100     EXIT.                                                                
