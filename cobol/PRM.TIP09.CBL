000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. STOCK-POSITION-PARAMETERS.                                   
000300 AUTHOR. C. SANBORN.                                                      
000400 INSTALLATION. PORTFOLIO ACCOUNTING SYSTEMS.                              
000500 DATE-WRITTEN. 04/02/1987.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE PORTFOLIO                 
000800     ACCOUNTING SYSTEMS GROUP.  UNAUTHORIZED DISCLOSURE OF                
000900     ITS CONTENTS IS PROHIBITED.                                          
001000*****************************************************************         
001100*                                                               *         
001200*    P R M - T I P 0 9     C H A N G E    L O G                 *         
001300*                                                               *         
001400*  DATE      PGMR  TICKET     DESCRIPTION OF CHANGE             *         
001500*  --------  ----  ---------  --------------------------------- *         
001600*  04/02/87  CRS   INIT       ORIGINAL CODING - RUN-PARAMETER   * INIT    
001700*                             (IMPORT FORM) RECORD LAYOUT AND   * INIT    
001800*                             DEFAULT-VALUE ECHO UTILITY.       * INIT    
001900*  11/19/88  CRS   PAS-0078   ADDED SPLIT-RATIO/LOT-AFTER-SPLIT * PAS-0078
002000*                             DEFAULTING WHEN SPLIT-DATE ZERO.  * PAS-0078
002100*  03/07/91  DWK   PAS-0139   ADDED EXTRA-INFLATION FIELD FOR   * PAS-0139
002200*                             ONE-MONTH MANUAL INFLATION BUMP.  * PAS-0139
002300*  06/02/92  JPK   PAS-0177   TAX-RATE AND EXTRA-INFLATION      * PAS-0177
002400*                             WIDENED TO 9(3)V9(2) - TICKERS    * PAS-0177
002500*                             WITH HIGH FOREIGN WITHHOLDING.    * PAS-0177
002600*  08/19/98  MTO   Y2K-0031   YEAR 2000 REMEDIATION - SPLIT-    * Y2K-0031
002700*                             DATE BREAKDOWN CENTURY WINDOW.    * Y2K-0031
002800*  01/05/99  MTO   Y2K-0058   Y2K FINAL SIGN-OFF.                *Y2K-0058
002900*  07/01/09  SHR   DM-1044    CONVERTED FOR NEW DATA-MART       * DM-1044 
003000*                             EXTRACT FEED, RENUMBERED TIP09.   * DM-1044 
003100*                                                               * DM-1044 
003200*****************************************************************         
003300*  PURPOSE - READS PARMFILE (ONE DETAIL ROW - THE RUN TICKER,   *         
003400*  MARKET PRICE, DIVIDEND TAX RATE, OPTIONAL EXTRA-INFLATION    *         
003500*  MONTH, AND THE STOCK'S SPLIT DATE/RATIO/LOT) AND DISPLAYS    *         
003600*  THE EFFECTIVE SPLIT-RATIO AND LOT-AFTER-SPLIT AFTER          *         
003700*  DEFAULTING, SO AN OPERATOR CAN CONFIRM THE IMPORT FORM       *         
003800*  BEFORE THE ACCOUNTANT ENGINE (ACT.TIP02) IS SUBMITTED.       *         
003900*****************************************************************         
004000*  THIS IS A PRE-SUBMISSION ECHO ONLY - IT DOES NOT BUILD THE             
004100*  PAYMENT SCHEDULE ITSELF.  RUN IT AGAINST A FRESH PARMFILE              
004200*  ANY TIME THE SPLIT DATE/RATIO/LOT ON A TICKER IS CHANGED,              
004300*  BEFORE HANDING THE FILE TO THE NIGHTLY ACT.TIP02 LOAD.                 
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     CLASS NUMERIC-SIGN IS "+" THRU "-"                                   
004900     UPSI-0 IS PRM-VERBOSE-SWITCH.                                        
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT PARMFILE ASSIGN TO "PARMFILE"                                 
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS IS WS-PARMFILE-STATUS.                               
005500*                                                                         
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800*    ONE DETAIL ROW PER RUN - A SINGLE TICKER'S MARKET PRICE,             
005900*    TAX RATE, AND SPLIT TERMS.  UNLIKE TRADEFILE/DIVFILE THIS            
006000*    FEED CARRIES EXACTLY ONE DETAIL ROW BRACKETED BY HEADER              
006100*    AND TRAILER, NOT A STREAM OF MANY.                                   
006200 FD  PARMFILE                                                             
006300     LABEL RECORDS ARE STANDARD.                                          
006400 01  STOCK-POSITION-PARM-RECORD.                                          
006500     05  PRM-RECORD-TYPE-CD             PIC X(1).                         
006600         88  PRM-TYPE-HEADER                 VALUE "H".                   
006700         88  PRM-TYPE-DETAIL                 VALUE "D".                   
006800         88  PRM-TYPE-TRAILER                VALUE "T".                   
006900     05  PRM-HEADER-AREA.                                                 
007000         10  PRM-RUN-ID                  PIC X(8).                        
007100         10  PRM-RUN-DATE.                                                
007200             15  PRM-RUN-CC-DATE          PIC 9(2).                       
007300             15  PRM-RUN-YY-DATE          PIC 9(2).                       
007400             15  PRM-RUN-MM-DATE          PIC 9(2).                       
007500             15  PRM-RUN-DD-DATE          PIC 9(2).                       
007600         10  FILLER                      PIC X(63).                       
007700     05  PRM-DETAIL-AREA REDEFINES PRM-HEADER-AREA.                       
007800         10  PRM-TICKER                   PIC X(12).                      
007900         10  PRM-CURRENT-PRICE            PIC S9(9)V9(4).                 
008000         10  PRM-TAX-RATE                 PIC S9(3)V9(2).                 
008100         10  PRM-EXTRA-INFLATION          PIC S9(3)V9(2).                 
008200*    EXTRA-INFLATION IS A ONE-MONTH MANUAL OVERRIDE - PAS-0139 -          
008300*    LEFT ZERO ON EVERY NORMAL RUN, SET BY HAND ONLY WHEN                 
008400*    OPERATIONS IS TOLD TO BUMP A SINGLE MONTH'S RATE.                    
008500         10  PRM-SPLIT-DATE                PIC 9(8).                      
008600         10  PRM-SPLIT-RATIO               PIC S9(5)V9(4).                
008700         10  PRM-LOT-AFTER-SPLIT           PIC S9(5).                     
008800         10  FILLER                      PIC X(22).                       
008900*    SPLIT-DATE-AREA IS THE SAME BYTES AS ABOVE RE-SLICED TO              
009000*    THE CENTURY-WINDOW BREAKDOWN, KEPT AROUND FROM THE                   
009100*    Y2K-0031 PASS FOR ANY FUTURE SPLIT-DATE REPORT.                      
009200     05  PRM-SPLIT-DATE-AREA REDEFINES PRM-DETAIL-AREA.                   
009300         10  FILLER                      PIC X(35).                       
009400         10  PRM-SPLIT-CC-DATE             PIC 9(2).                      
009500         10  PRM-SPLIT-YY-DATE             PIC 9(2).                      
009600         10  PRM-SPLIT-MM-DATE             PIC 9(2).                      
009700         10  PRM-SPLIT-DD-DATE             PIC 9(2).                      
009800         10  FILLER                      PIC X(36).                       
009900     05  PRM-TRAILER-AREA REDEFINES PRM-HEADER-AREA.                      
010000         10  PRM-RECORD-COUNT             PIC 9(7).                       
010100         10  FILLER                      PIC X(72).                       
010200*                                                                         
010300 WORKING-STORAGE SECTION.                                                 
010400*    FILE STATUS AND EOF SWITCH - INDEPENDENT ITEMS, NOT WORTH            
010500*    A GROUP, PER SHOP CONVENTION.                                        
010600 77  WS-PARMFILE-STATUS                 PIC X(2)  VALUE "00".             
010700 77  WS-EOF-SWITCH                      PIC X(1)  VALUE "N".              
010800     88  WS-EOF                             VALUE "Y".                    
010900*    EFFECTIVE LOT-AFTER-SPLIT - DEFAULTED TO ZERO BELOW WHEN             
011000*    THE TICKER HAS NO SPLIT ON RECORD THIS RUN.                          
011100 77  WS-EFFECTIVE-LOT-AFTER-SPLIT        PIC S9(5)                        
011200                                         COMP VALUE ZERO.                 
011300*    EFFECTIVE SPLIT-RATIO - DEFAULTED TO 1 (NO SPLIT) WHEN               
011400*    PRM-SPLIT-DATE IS ZERO, OTHERWISE CARRIED STRAIGHT FROM              
011500*    THE IMPORT FORM.  SEE PAS-0078 ABOVE.                                
011600 01  WS-EFFECTIVE-VALUES.                                                 
011700     05  WS-EFFECTIVE-SPLIT-RATIO         PIC S9(5)V9(4)                  
011800                                         COMP VALUE ZERO.                 
011900     05  FILLER                          PIC X(5)  VALUE SPACES.          
012000*    VERBOSE-SWITCH DISPLAY LINE - TICKER, EFFECTIVE SPLIT                
012100*    RATIO, AND EFFECTIVE LOT, SO AN OPERATOR CAN CONFIRM THE             
012200*    DEFAULTING LOGIC BEFORE SUBMITTING THE RUN.                          
012300 01  WS-DISPLAY-LINE.                                                     
012400     05  FILLER                          PIC X(9)  VALUE                  
012500                                         "TICKER= ".                      
012600     05  DL-TICKER                       PIC X(12).                       
012700     05  FILLER                          PIC X(11) VALUE                  
012800                                         "  SPLITR= ".                    
012900     05  DL-SPLIT-RATIO                   PIC -9(5).9(4).                 
013000     05  FILLER                          PIC X(9)  VALUE                  
013100                                         "  LOT= ".                       
013200     05  DL-LOT-AFTER-SPLIT               PIC -9(5).                      
013300     05  FILLER                          PIC X(20) VALUE SPACES.          
013400*                                                                         
013500 PROCEDURE DIVISION.                                                      
013600*                                                                         
013700*****************************************************************         
013800*  MAIN DRIVER - OPEN, SCAN PARMFILE TO EOF, CLOSE, REPORT.      *        
013900*****************************************************************         
014000 0000-MAIN-CONTROL.                                                       
014100     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
014200     PERFORM 2000-PROCESS-PARMFILE THRU 2000-EXIT                         
014300         UNTIL WS-EOF.                                                    
014400     PERFORM 3000-TERMINATE THRU 3000-EXIT.                               
014500     STOP RUN.                                                            
014600*****************************************************************         
014700*  OPEN PARMFILE AND PRIME THE READ.  A FAILED OPEN FALLS       *         
014800*  STRAIGHT THROUGH WITHOUT READING - THE MAIN LOOP THEN FINDS  *         
014900*  WS-EOF STILL "N" BUT EVERY PARAGRAPH BELOW TOLERATES A       *         
015000*  NOT-"00" STATUS SO NOTHING RUNS AWAY.                        *         
015100*****************************************************************         
015200 1000-INITIALIZE.                                                         
015300     OPEN INPUT PARMFILE.                                                 
015400     IF WS-PARMFILE-STATUS NOT = "00"                                     
015500         DISPLAY "PRM.TIP09 - OPEN FAILED, STATUS "                       
015600             WS-PARMFILE-STATUS                                           
015700         GO TO 1000-EXIT.                                                 
015800     PERFORM 2100-READ-PARMFILE THRU 2100-EXIT.                           
015900 1000-EXIT.                                                               
016000     EXIT.                                                                
016100*****************************************************************         
016200*  THE ONE DETAIL ROW - DEFAULT THE SPLIT-RATIO/LOT-AFTER-SPLIT  *        
016300*  PAIR WHEN THE TICKER HAS NO SPLIT ON RECORD THIS RUN (SPLIT-  *        
016400*  DATE ZERO), OTHERWISE CARRY THE IMPORT FORM'S OWN VALUES      *        
016500*  STRAIGHT THROUGH.  THIS IS THE SAME DEFAULTING RULE THE      *         
016600*  ENGINE APPLIES - SEE PAS-0078 AT THE TOP OF THIS PROGRAM.     *        
016700*****************************************************************         
016800 2000-PROCESS-PARMFILE.                                                   
016900     IF NOT PRM-TYPE-DETAIL                                               
017000         PERFORM 2100-READ-PARMFILE THRU 2100-EXIT                        
017100         GO TO 2000-EXIT.                                                 
017200     IF PRM-SPLIT-DATE = ZERO                                             
017300         MOVE 1 TO WS-EFFECTIVE-SPLIT-RATIO                               
017400         MOVE 0 TO WS-EFFECTIVE-LOT-AFTER-SPLIT                           
017500     ELSE                                                                 
017600         MOVE PRM-SPLIT-RATIO TO WS-EFFECTIVE-SPLIT-RATIO                 
017700         MOVE PRM-LOT-AFTER-SPLIT TO WS-EFFECTIVE-LOT-AFTER-SPLIT.        
017800     MOVE PRM-TICKER TO DL-TICKER.                                        
017900     MOVE WS-EFFECTIVE-SPLIT-RATIO TO DL-SPLIT-RATIO.                     
018000     MOVE WS-EFFECTIVE-LOT-AFTER-SPLIT TO DL-LOT-AFTER-SPLIT.             
018100*    THE ECHO DISPLAYS UNCONDITIONALLY ON THIS PROGRAM (UNLIKE            
018200*    THE VERBOSE-ONLY LINES IN THE OTHER FEED-CHECK UTILITIES) -          
018300*    SINCE THERE IS ONLY EVER ONE DETAIL ROW, THE OPERATOR WANTS          
018400*    TO SEE IT EVERY RUN, NOT JUST WHEN TROUBLESHOOTING.                  
018500     IF PRM-VERBOSE-SWITCH                                                
018600         DISPLAY WS-DISPLAY-LINE.                                         
018700     PERFORM 2100-READ-PARMFILE THRU 2100-EXIT.                           
018800 2000-EXIT.                                                               
018900     EXIT.                                                                
019000*****************************************************************         
019100*  READ ONE PARMFILE ROW.  AT END SETS THE EOF SWITCH SO THE     *        
019200*  MAIN LOOP STOPS; A READ ERROR OTHER THAN AT-END ALSO FORCES   *        
019300*  EOF RATHER THAN SPINNING ON A BAD RECORD.                     *        
019400*****************************************************************         
019500 2100-READ-PARMFILE.                                                      
019600     READ PARMFILE                                                        
019700         AT END                                                           
019800             MOVE "Y" TO WS-EOF-SWITCH                                    
019900             GO TO 2100-EXIT.                                             
020000     IF WS-PARMFILE-STATUS NOT = "00"                                     
020100         DISPLAY "PRM.TIP09 - READ ERROR, STATUS "                        
020200             WS-PARMFILE-STATUS                                           
020300         MOVE "Y" TO WS-EOF-SWITCH.                                       
020400 2100-EXIT.                                                               
020500     EXIT.                                                                
020600*****************************************************************         
020700*  CLOSE UP.  THERE IS NO TALLY TO REPORT HERE - THE ECHO AT     *        
020800*  2000-PROCESS-PARMFILE ALREADY SHOWED THE OPERATOR WHAT WOULD  *        
020900*  BE SUBMITTED, SO THIS PARAGRAPH ONLY CLOSES THE FILE.         *        
021000*****************************************************************         
021100 3000-TERMINATE.                                                          
021200     CLOSE PARMFILE.                                                      
021300     DISPLAY "PRM.TIP09 - PARAMETER RECORD ECHOED ABOVE.".                
021400 3000-EXIT.                                                               
021500     EXIT.                                                                
