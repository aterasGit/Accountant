000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. INFLATION-INDEX-TABLE.                                       
000300 AUTHOR. C. SANBORN.                                                      
000400 INSTALLATION. PORTFOLIO ACCOUNTING SYSTEMS.                              
000500 DATE-WRITTEN. 03/11/1987.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE PORTFOLIO                 
000800     ACCOUNTING SYSTEMS GROUP.  UNAUTHORIZED DISCLOSURE OF                
000900     ITS CONTENTS IS PROHIBITED.                                          
001000*****************************************************************         
001100*                                                               *         
001200*    I N F - R 0 0 8 5 8     C H A N G E    L O G                *        
001300*                                                               *         
001400*  DATE      PGMR  TICKET     DESCRIPTION OF CHANGE             *         
001500*  --------  ----  ---------  --------------------------------- *         
001600*  03/11/87  CRS   INIT       ORIGINAL CODING - MONTHLY         * INIT    
001700*                             INFLATION INDEX TABLE RECORD     *  INIT    
001800*                             COUNT/VALIDATE UTILITY.           * INIT    
001900*  09/22/87  CRS   PAS-0033   ADDED YEAR-SEQUENCE CHECK, TABLE  * PAS-0033
002000*                             MUST BE IN ASCENDING YEAR ORDER.  * PAS-0033
002100*  01/14/89  DWK   PAS-0091   ADDED TRAILING-MONTH ZERO COUNT   * PAS-0091
002200*                             TO DETAIL DISPLAY LINE.           * PAS-0091
002300*  06/02/92  JPK   PAS-0177   CHANGED RATE FIELD FROM PACKED TO * PAS-0177
002400*                             ZONED - EXTRACT FEED IS FLAT TEXT.* PAS-0177
002500*  11/30/94  DWK   PAS-0219   CORRECTED SIGN HANDLING ON        * PAS-0219
002600*                             NEGATIVE MONTHLY RATES (DEFLATION)* PAS-0219
002700*  02/09/96  MTO   PAS-0266   YEAR FIELD WIDENED 9(2) TO 9(4) - * PAS-0266
002800*                             CENTURY-WINDOW CLEANUP, PHASE 1.  * PAS-0266
002900*  08/19/98  MTO   Y2K-0031   YEAR 2000 REMEDIATION - RUN-DATE  * Y2K-0031
003000*                             CENTURY WINDOW ADDED BELOW, TABLE * Y2K-0031
003100*                             YEAR ITSELF WAS ALREADY 4-DIGIT.  * Y2K-0031
003200*  01/05/99  MTO   Y2K-0058   Y2K FINAL SIGN-OFF - NO FURTHER   * Y2K-0058
003300*                             2-DIGIT YEAR FIELDS IN THIS PGM.  * Y2K-0058
003400*  07/01/09  SHR   DM-1042    CONVERTED FOR NEW DATA-MART       * DM-1042 
003500*                             EXTRACT FEED, RENUMBERED R00858.  * DM-1042 
003600*                                                               * DM-1042 
003700*****************************************************************         
003800*  PURPOSE - READS INFLFILE (ONE ROW PER CALENDAR YEAR, TWELVE  *         
003900*  MONTHLY INFLATION PERCENTAGES) AND DISPLAYS A RECORD COUNT   *         
004000*  AND A TRAILING-ZERO-MONTH COUNT PER YEAR SO AN OPERATOR CAN  *         
004100*  SPOT-CHECK THE TABLE BEFORE THE ACCOUNTANT ENGINE (ACT.TIP02)*         
004200*  LOADS IT.  THE ENGINE LOADS AND USES THIS TABLE ITSELF - THIS*         
004300*  JOB IS A STAND-ALONE SANITY CHECK, NOT PART OF THE NIGHTLY   *         
004400*  RUN.                                                         *         
004500*****************************************************************         
004600*  THE ENGINE LOOKS UP ONE MONTHLY RATE AT A TIME BY YEAR AND             
004700*  MONTH SUBSCRIPT - IT DOES NOT CARE WHETHER THE TABLE IS IN             
004800*  ORDER.  THE YEAR-SEQUENCE CHECK HERE EXISTS PURELY SO AN               
004900*  OPERATOR CAN TELL AT A GLANCE THE SOURCE FEED WAS NOT                  
005000*  GARBLED OR SHUFFLED IN TRANSIT.                                        
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM                                                   
005500     CLASS NUMERIC-SIGN IS "+" THRU "-"                                   
005600     UPSI-0 IS INF-VERBOSE-SWITCH.                                        
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT INFLFILE ASSIGN TO "INFLFILE"                                 
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS IS WS-INFLFILE-STATUS.                               
006200*                                                                         
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500*    ONE ROW PER CALENDAR YEAR - TWELVE MONTHLY RATES PACKED              
006600*    ACROSS THE ROW RATHER THAN ONE ROW PER MONTH, SINCE THE              
006700*    SOURCE PUBLISHES A FULL YEAR AT A TIME.                              
006800 FD  INFLFILE                                                             
006900     LABEL RECORDS ARE STANDARD.                                          
007000 01  INFLATION-INDEX-RECORD.                                              
007100     05  INFL-RECORD-TYPE-CD           PIC X(1).                          
007200         88  INFL-TYPE-HEADER              VALUE "H".                     
007300         88  INFL-TYPE-DETAIL              VALUE "D".                     
007400         88  INFL-TYPE-TRAILER             VALUE "T".                     
007500*    HEADER NAMES THE PUBLISHED SOURCE AND THE YEAR RANGE THE             
007600*    TABLE IS SUPPOSED TO COVER - USEFUL WHEN RECONCILING A               
007700*    PARTIAL-YEAR FEED AGAINST WHAT WAS EXPECTED.                         
007800     05  INFL-HEADER-AREA.                                                
007900         10  INFL-SOURCE-NAME           PIC X(30).                        
008000         10  INFL-TABLE-BASE-YEAR       PIC 9(4).                         
008100         10  INFL-TABLE-THRU-YEAR       PIC 9(4).                         
008200         10  FILLER                     PIC X(41).                        
008300*    SUBSCRIPTED VIEW USED BY THE VARYING LOOP AT                         
008400*    2200-COUNT-ZERO-MONTHS BELOW - MONTH 1 IS JANUARY.                   
008500     05  INFL-DETAIL-AREA REDEFINES INFL-HEADER-AREA.                     
008600         10  INFL-YEAR                  PIC 9(4).                         
008700         10  INFL-MONTH-RATE OCCURS 12 TIMES                              
008800                                        PIC S9(2)V9(2).                   
008900         10  FILLER                     PIC X(25).                        
009000*    NAMED VIEW OF THE SAME TWELVE RATES - PAS-0219 SIGN-                 
009100*    HANDLING FIX WAS TESTED AGAINST THIS LAYOUT SINCE IT READS           
009200*    EASIER THAN THE SUBSCRIPTED FORM WHEN EYEBALLING A DUMP.             
009300     05  INFL-MONTH-NAMES-AREA REDEFINES INFL-DETAIL-AREA.                
009400*    YR-DUP IS THE SAME BYTES AS INFL-YEAR ABOVE, JUST RENAMED            
009500*    FOR THIS VIEW SO A DUMP READER IS NOT LEFT WONDERING WHY             
009600*    A "YEAR" FIELD IS SITTING ON TOP OF A "MONTH" LAYOUT.                
009700         10  INFL-YR-DUP                PIC 9(4).                         
009800         10  INFL-JAN-RATE               PIC S9(2)V9(2).                  
009900         10  INFL-FEB-RATE               PIC S9(2)V9(2).                  
010000         10  INFL-MAR-RATE               PIC S9(2)V9(2).                  
010100         10  INFL-APR-RATE               PIC S9(2)V9(2).                  
010200         10  INFL-MAY-RATE               PIC S9(2)V9(2).                  
010300         10  INFL-JUN-RATE               PIC S9(2)V9(2).                  
010400         10  INFL-JUL-RATE               PIC S9(2)V9(2).                  
010500         10  INFL-AUG-RATE               PIC S9(2)V9(2).                  
010600         10  INFL-SEP-RATE               PIC S9(2)V9(2).                  
010700         10  INFL-OCT-RATE               PIC S9(2)V9(2).                  
010800         10  INFL-NOV-RATE               PIC S9(2)V9(2).                  
010900         10  INFL-DEC-RATE               PIC S9(2)V9(2).                  
011000         10  FILLER                     PIC X(25).                        
011100*    TRAILER CARRIES THE FEED'S OWN RECORD COUNT SO THIS                  
011200*    UTILITY'S TALLY (WS-DETAIL-COUNT BELOW) CAN BE CROSS-                
011300*    CHECKED AGAINST WHAT THE SOURCE SAYS IT SENT - THE SAME              
011400*    CROSS-CHECK IDEA USED ON THE OTHER FEEDS IN THIS SUITE.              
011500     05  INFL-TRAILER-AREA REDEFINES INFL-HEADER-AREA.                    
011600         10  INFL-RECORD-COUNT          PIC 9(7).                         
011700         10  FILLER                     PIC X(69).                        
011800*                                                                         
011900 WORKING-STORAGE SECTION.                                                 
012000*    FILE STATUS - NOT WORTH A GROUP, PER SHOP CONVENTION.                
012100 77  WS-INFLFILE-STATUS                PIC X(2)  VALUE "00".              
012200 01  WS-SWITCHES.                                                         
012300     05  WS-EOF-SWITCH                  PIC X(1)  VALUE "N".              
012400         88  WS-EOF                         VALUE "Y".                    
012500     05  FILLER                         PIC X(3)  VALUE SPACES.           
012600*    WS-MONTH-SUB DRIVES THE VARYING LOOP OVER THE TWELVE                 
012700*    MONTH-RATE OCCURRENCES ONE YEAR AT A TIME.                           
012800 01  WS-COUNTERS.                                                         
012900     05  WS-DETAIL-COUNT                PIC 9(7)  COMP VALUE ZERO.        
013000     05  WS-ZERO-MONTH-COUNT            PIC 9(5)  COMP VALUE ZERO.        
013100     05  WS-MONTH-SUB                   PIC 9(2)  COMP VALUE ZERO.        
013200     05  FILLER                         PIC X(3)  VALUE SPACES.           
013300*    PRIOR-YEAR HOLDS THE LAST DETAIL ROW'S YEAR SO EACH NEW              
013400*    ROW CAN BE CHECKED AGAINST IT - ZERO ON THE FIRST ROW                
013500*    MEANS THERE IS NOTHING YET TO COMPARE.                               
013600 77  WS-PRIOR-YEAR                     PIC 9(4)  VALUE ZERO.              
013700 77  WS-SEQUENCE-ERROR-SW               PIC X(1)  VALUE "N".              
013800     88  WS-SEQUENCE-ERROR                 VALUE "Y".                     
013900*    VERBOSE-SWITCH DISPLAY LINE - YEAR AND ITS ZERO-MONTH                
014000*    COUNT, ONE LINE PER DETAIL ROW WHEN UPSI-0 IS ON.                    
014100 01  WS-DISPLAY-LINE.                                                     
014200     05  FILLER                         PIC X(8)                          
014300                                          VALUE "  YEAR= ".               
014400     05  DL-YEAR                        PIC 9(4).                         
014500     05  FILLER                         PIC X(13) VALUE                   
014600                                        "  ZERO-MOS= ".                   
014700     05  DL-ZERO-MOS                    PIC 9(2).                         
014800     05  FILLER                         PIC X(45) VALUE SPACES.           
014900*                                                                         
015000 PROCEDURE DIVISION.                                                      
015100*                                                                         
015200*****************************************************************         
015300*  MAIN DRIVER - OPEN, SCAN INFLFILE TO EOF, CLOSE, REPORT.      *        
015400*****************************************************************         
015500 0000-MAIN-CONTROL.                                                       
015600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
015700     PERFORM 2000-PROCESS-INFLFILE THRU 2000-EXIT                         
015800         UNTIL WS-EOF.                                                    
015900     PERFORM 3000-TERMINATE THRU 3000-EXIT.                               
016000     STOP RUN.                                                            
016100*****************************************************************         
016200*  OPEN INFLFILE AND PRIME THE READ.  A FAILED OPEN FALLS       *         
016300*  STRAIGHT THROUGH WITHOUT READING - THE MAIN LOOP THEN FINDS  *         
016400*  WS-EOF STILL "N" BUT EVERY PARAGRAPH BELOW TOLERATES A       *         
016500*  NOT-"00" STATUS SO NOTHING RUNS AWAY.                        *         
016600*****************************************************************         
016700 1000-INITIALIZE.                                                         
016800     OPEN INPUT INFLFILE.                                                 
016900     IF WS-INFLFILE-STATUS NOT = "00"                                     
017000         DISPLAY "INF.R00858 - OPEN FAILED, STATUS "                      
017100             WS-INFLFILE-STATUS                                           
017200         GO TO 1000-EXIT.                                                 
017300     PERFORM 2100-READ-INFLFILE THRU 2100-EXIT.                           
017400 1000-EXIT.                                                               
017500     EXIT.                                                                
017600*****************************************************************         
017700*  ONE YEAR'S DETAIL ROW - CHECK THE YEAR-SEQUENCE RULE, THEN    *        
017800*  COUNT HOW MANY OF THE TWELVE MONTHLY RATES CAME BACK ZERO.    *        
017900*  A ZERO RATE IS LEGITIMATE (NO INFLATION THAT MONTH) BUT A     *        
018000*  YEAR WITH ALL TWELVE ZERO USUALLY MEANS THE SOURCE HAS NOT    *        
018100*  PUBLISHED THAT YEAR YET - THAT IS WHAT THE OPERATOR IS        *        
018200*  LOOKING FOR IN THE DISPLAY LINE BELOW.                        *        
018300*****************************************************************         
018400 2000-PROCESS-INFLFILE.                                                   
018500     IF NOT INFL-TYPE-DETAIL                                              
018600         PERFORM 2100-READ-INFLFILE THRU 2100-EXIT                        
018700         GO TO 2000-EXIT.                                                 
018800     ADD 1 TO WS-DETAIL-COUNT.                                            
018900*    SEQUENCE CHECK IS SKIPPED ON THE FIRST DETAIL ROW (PRIOR-            
019000*    YEAR STILL ZERO) SINCE THERE IS NOTHING YET TO COMPARE               
019100*    AGAINST.  PAS-0033.                                                  
019200     IF WS-PRIOR-YEAR NOT = ZERO                                          
019300         AND INFL-YEAR NOT > WS-PRIOR-YEAR                                
019400         MOVE "Y" TO WS-SEQUENCE-ERROR-SW.                                
019500     MOVE INFL-YEAR TO WS-PRIOR-YEAR.                                     
019600     MOVE ZERO TO WS-ZERO-MONTH-COUNT.                                    
019700     PERFORM 2200-COUNT-ZERO-MONTHS THRU 2200-EXIT                        
019800         VARYING WS-MONTH-SUB FROM 1 BY 1                                 
019900         UNTIL WS-MONTH-SUB > 12.                                         
020000     MOVE INFL-YEAR TO DL-YEAR.                                           
020100     MOVE WS-ZERO-MONTH-COUNT TO DL-ZERO-MOS.                             
020200*    VERBOSE DISPLAY IS FOR OPERATOR TROUBLESHOOTING ONLY - LEAVE         
020300*    UPSI-0 OFF ON THE PRODUCTION JOB CARD.                               
020400     IF INF-VERBOSE-SWITCH                                                
020500         DISPLAY WS-DISPLAY-LINE.                                         
020600     PERFORM 2100-READ-INFLFILE THRU 2100-EXIT.                           
020700 2000-EXIT.                                                               
020800     EXIT.                                                                
020900*****************************************************************         
021000*  READ ONE INFLFILE ROW.  AT END SETS THE EOF SWITCH SO THE     *        
021100*  MAIN LOOP STOPS; A READ ERROR OTHER THAN AT-END ALSO FORCES   *        
021200*  EOF RATHER THAN SPINNING ON A BAD RECORD.                     *        
021300*****************************************************************         
021400 2100-READ-INFLFILE.                                                      
021500     READ INFLFILE                                                        
021600         AT END                                                           
021700             MOVE "Y" TO WS-EOF-SWITCH                                    
021800             GO TO 2100-EXIT.                                             
021900     IF WS-INFLFILE-STATUS NOT = "00"                                     
022000         DISPLAY "INF.R00858 - READ ERROR, STATUS "                       
022100             WS-INFLFILE-STATUS                                           
022200         MOVE "Y" TO WS-EOF-SWITCH.                                       
022300 2100-EXIT.                                                               
022400     EXIT.                                                                
022500*****************************************************************         
022600*  ONE PASS OF THE VARYING LOOP - TEST ONE MONTH'S RATE BY       *        
022700*  SUBSCRIPT AND TALLY IT IF ZERO.  CALLED TWELVE TIMES PER      *        
022800*  DETAIL ROW FROM 2000-PROCESS-INFLFILE ABOVE.                  *        
022900*****************************************************************         
023000 2200-COUNT-ZERO-MONTHS.                                                  
023100     IF INFL-MONTH-RATE (WS-MONTH-SUB) = ZERO                             
023200         ADD 1 TO WS-ZERO-MONTH-COUNT.                                    
023300 2200-EXIT.                                                               
023400     EXIT.                                                                
023500*****************************************************************         
023600*  CLOSE UP AND REPORT THE DETAIL COUNT.  THE SEQUENCE-ERROR     *        
023700*  WARNING ONLY PRINTS WHEN PAS-0033'S CHECK ACTUALLY TRIPPED -  *        
023800*  A CLEAN RUN SHOWS NO WARNING LINE AT ALL.                     *        
023900*****************************************************************         
024000 3000-TERMINATE.                                                          
024100     CLOSE INFLFILE.                                                      
024200     DISPLAY "INF.R00858 - DETAIL RECORDS READ  " WS-DETAIL-COUNT.        
024300     IF WS-SEQUENCE-ERROR                                                 
024400         DISPLAY "INF.R00858 - *** YEARS OUT OF SEQUENCE ***".            
024500 3000-EXIT.                                                               
024600     EXIT.                                                                
