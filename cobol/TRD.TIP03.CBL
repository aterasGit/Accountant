000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. TRADE-LEDGER-ACTIVITY.                                       
000300 AUTHOR. C. SANBORN.                                                      
000400 INSTALLATION. PORTFOLIO ACCOUNTING SYSTEMS.                              
000500 DATE-WRITTEN. 02/24/1987.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE PORTFOLIO                 
000800     ACCOUNTING SYSTEMS GROUP.  UNAUTHORIZED DISCLOSURE OF                
000900     ITS CONTENTS IS PROHIBITED.                                          
001000*****************************************************************         
001100*                                                               *         
001200*    T R D - T I P 0 3     C H A N G E    L O G                 *         
001300*                                                               *         
001400*  DATE      PGMR  TICKET     DESCRIPTION OF CHANGE             *         
001500*  --------  ----  ---------  --------------------------------- *         
001600*  02/24/87  CRS   INIT       ORIGINAL CODING - BROKER TRADE    * INIT    
001700*                             LEDGER RECORD LAYOUT AND BUY/     * INIT    
001800*                             SELL COUNT/VOLUME-CHECK UTILITY.  * INIT    
001900*  06/30/88  CRS   PAS-0061   BROKER FEED CARRIES MANY EXTRA    * PAS-0061
002000*                             SPREADSHEET COLUMNS AFTER THE     * PAS-0061
002100*                             EIGHT WE KEEP - WIDENED TRAILING  * PAS-0061
002200*                             FILLER, REST ARE IGNORED.         * PAS-0061
002300*  05/02/90  DWK   PAS-0108   DIRECTION COMPARED AGAINST THE    * PAS-0108
002400*                             CYRILLIC BUY LITERAL SUPPLIED BY  * PAS-0108
002500*                             THE BROKER FEED, NOT "BUY"/"SELL".* PAS-0108
002600*  09/14/94  JPK   PAS-0206   ADDED VOLUME RE-CALC CHECK -      * PAS-0206
002700*                             QUANTITY TIMES PRICE SHOULD FOOT  * PAS-0206
002800*                             TO THE RECORDED VOLUME.           * PAS-0206
002900*  08/19/98  MTO   Y2K-0031   YEAR 2000 REMEDIATION - TRADE-    * Y2K-0031
003000*                             DATE BREAKDOWN CENTURY WINDOW.    * Y2K-0031
003100*  01/05/99  MTO   Y2K-0058   Y2K FINAL SIGN-OFF.               * Y2K-0058
003200*  07/01/09  SHR   DM-1041    CONVERTED FOR NEW DATA-MART       * DM-1041 
003300*                             EXTRACT FEED, RENUMBERED TIP03.   * DM-1041 
003400*  09/02/11  BAH   PAS-0301   COMMENT PASS ONLY - NO LOGIC      * PAS-0301
003500*                             CHANGE.  ADDED BUSINESS-LEVEL     * PAS-0301
003600*                             NOTES AHEAD OF EACH SECTION OF    * PAS-0301
003700*                             THE RECORD LAYOUT AND EVERY       * PAS-0301
003800*                             PARAGRAPH BELOW, PER SHOP         * PAS-0301
003900*                             DOCUMENTATION STANDARD.  SEE THE  * PAS-0301
004000*                             IN-LINE REMARKS ON THE VOLUME     * PAS-0301
004100*                             RE-CALC CHECK IN 2000 AND THE     * PAS-0301
004200*                             CYRILLIC LITERAL NOTE AT          * PAS-0301
004300*                             DIRECTION-BUY.                    * PAS-0301
004400*****************************************************************         
004500*  PURPOSE - READS TRADEFILE (ONE ROW PER EXECUTED TRADE ON THE *         
004600*  BROKER LEDGER) AND TALLIES BUY VERSUS SELL ROWS BY DIRECTION,*         
004700*  AND FLAGS ANY ROW WHERE QUANTITY TIMES PRICE DOES NOT FOOT TO*         
004800*  THE RECORDED VOLUME WITHIN A PENNY.  THE ACCOUNTANT ENGINE   *         
004900*  (ACT.TIP02) TRUSTS THE RECORDED VOLUME AS-IS - THIS JOB IS A *         
005000*  FEED-QUALITY SPOT CHECK ONLY, RUN BEFORE THE NIGHTLY LOAD.   *         
005100*  THE BROKER'S OWN CLEARING SYSTEM STAMPS DIRECTION IN ITS     *         
005200*  NATIVE CYRILLIC RATHER THAN "BUY"/"SELL" - THIS IS A LONG-   *         
005300*  STANDING QUIRK OF THE FEED, NOT A TRANSLATION BUG, AND       *         
005400*  SHOULD NOT BE "FIXED" ON OUR END.  SEE PAS-0108 ABOVE.       *         
005500*  A VOLUME MISMATCH ON THIS REPORT DOES NOT STOP THE NIGHTLY   *         
005600*  RUN - IT IS AN OPERATOR ALERT ONLY.  TRACK DOWN THE BROKER   *         
005700*  CONFIRM FOR ANY TICKER THAT SHOWS UP HERE BEFORE TRUSTING    *         
005800*  THE ENGINE'S PROFIT FIGURE FOR THAT RUN.                     *         
005900*****************************************************************         
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200 SPECIAL-NAMES.                                                           
006300     C01 IS TOP-OF-FORM                                                   
006400     CLASS NUMERIC-SIGN IS "+" THRU "-"                                   
006500     UPSI-0 IS TRD-VERBOSE-SWITCH.                                        
006600*    UPSI-0 ON THE JOB CARD TURNS ON THE PER-TRADE DISPLAY LINE           
006700*    BELOW - LEAVE IT OFF FOR THE NIGHTLY RUN, OPERATORS TURN IT          
006800*    ON ONLY WHEN CHASING A SPECIFIC TICKER'S MISMATCH.                   
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100     SELECT TRADEFILE ASSIGN TO "TRADEFILE"                               
007200         ORGANIZATION IS LINE SEQUENTIAL                                  
007300         FILE STATUS IS WS-TRADEFILE-STATUS.                              
007400*    TRADEFILE IS THE SAME FLAT EXTRACT THE ACCOUNTANT ENGINE             
007500*    READS - DM-1041 CONVERTED BOTH PROGRAMS TO THE IDENTICAL             
007600*    LAYOUT SO THIS CHECK IS A TRUE SPOT CHECK OF WHAT THE                
007700*    ENGINE WILL SEE, NOT A SEPARATE INTERPRETATION OF IT.                
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000*    ONE PHYSICAL FILE, THREE LOGICAL RECORD TYPES - A HEADER             
008100*    ROW, MANY DETAIL (TRADE) ROWS, AND A TRAILER ROW CARRYING            
008200*    THE BROKER'S OWN RECORD/BUY/SELL COUNTS FOR A GROSS CHECK            
008300*    AGAINST WHAT WE ACTUALLY READ.                                       
008400 FD  TRADEFILE                                                            
008500     LABEL RECORDS ARE STANDARD.                                          
008600 01  TRADE-LEDGER-RECORD.                                                 
008700     05  TRD-RECORD-TYPE-CD             PIC X(1).                         
008800         88  TRD-TYPE-HEADER                VALUE "H".                    
008900         88  TRD-TYPE-DETAIL                VALUE "D".                    
009000         88  TRD-TYPE-TRAILER               VALUE "T".                    
009100*    HEADER CARRIES THE RUN TICKER AND SCHEDULE DATE THE BROKER           
009200*    BELIEVES IT IS SENDING - USEFUL WHEN A FEED SHOWS UP UNDER           
009300*    THE WRONG FILE NAME.                                                 
009400     05  TRD-HEADER-AREA.                                                 
009500         10  TRD-TICKER-HDR              PIC X(12).                       
009600         10  TRD-SCHEDULE-RUN-DATE       PIC 9(8).                        
009700         10  FILLER                      PIC X(100).                      
009800*    DETAIL IS ONE EXECUTED TRADE - DATE/TIME, TICKER, THE                
009900*    CYRILLIC DIRECTION LITERAL, QUANTITY, PRICE, THE BROKER'S            
010000*    RECORDED VOLUME, AND THE TWO FEE COLUMNS WE DO NOT USE               
010100*    HERE (THE ENGINE NETS THEM INTO PROFIT, NOT THIS CHECK).             
010200     05  TRD-DETAIL-AREA REDEFINES TRD-HEADER-AREA.                       
010300         10  TRADE-DATE                  PIC 9(8).                        
010400         10  TRADE-TIME                  PIC 9(6).                        
010500         10  TICKER                      PIC X(12).                       
010600         10  DIRECTION                   PIC X(12).                       
010700*            "KUPLYA" (CYRILLIC FOR "PURCHASE") IS THE ONLY BUY           
010800*            LITERAL THE BROKER FEED EVER SENDS - OTHERWISE SELL.         
010900             88  DIRECTION-BUY               VALUE "Купля".               
011000         10  QUANTITY                     PIC S9(9)V9(2).                 
011100         10  PRICE                        PIC S9(9)V9(4).                 
011200         10  VOLUME                       PIC S9(11)V9(2).                
011300         10  BROKER-FEE                   PIC S9(9)V9(2).                 
011400         10  TRADE-SYSTEM-FEE             PIC S9(9)V9(2).                 
011500         10  FILLER                      PIC X(23).                       
011600*    ALTERNATE VIEW OF THE SAME DETAIL ROW BROKEN OUT TO                  
011700*    TWO-DIGIT DATE/TIME PIECES - CARRIED FORWARD FROM THE                
011800*    Y2K-0031 REWORK, NOT USED BY THIS PROGRAM TODAY.                     
011900     05  TRD-DETAIL-DATE-AREA REDEFINES TRD-DETAIL-AREA.                  
012000         10  TRD-TRADE-CC-DATE            PIC 9(2).                       
012100         10  TRD-TRADE-YY-DATE            PIC 9(2).                       
012200         10  TRD-TRADE-MM-DATE            PIC 9(2).                       
012300         10  TRD-TRADE-DD-DATE            PIC 9(2).                       
012400         10  TRD-TRADE-HH-TIME            PIC 9(2).                       
012500         10  TRD-TRADE-MI-TIME            PIC 9(2).                       
012600         10  TRD-TRADE-SS-TIME            PIC 9(2).                       
012700         10  FILLER                      PIC X(106).                      
012800*    BROKER'S OWN COUNTS - NOT CROSS-FOOTED TODAY, HELD HERE              
012900*    FOR WHEN SOMEBODY ADDS THAT CHECK (SEE PAY.BALANCE).                 
013000     05  TRD-TRAILER-AREA REDEFINES TRD-HEADER-AREA.                      
013100         10  TRD-RECORD-COUNT             PIC 9(7).                       
013200         10  TRD-BUY-COUNT                PIC 9(7).                       
013300         10  TRD-SELL-COUNT               PIC 9(7).                       
013400         10  FILLER                      PIC X(99).                       
013500 WORKING-STORAGE SECTION.                                                 
013600*    FILE STATUS AND THE MAIN-LOOP EOF SWITCH - INDEPENDENT               
013700*    ITEMS, NOT WORTH A GROUP, PER SHOP CONVENTION.                       
013800 77  WS-TRADEFILE-STATUS                PIC X(2)  VALUE "00".             
013900 77  WS-EOF-SWITCH                      PIC X(1)  VALUE "N".              
014000     88  WS-EOF                             VALUE "Y".                    
014100*    RUNNING COUNT OF ROWS WHERE QUANTITY TIMES PRICE DID NOT             
014200*    FOOT TO THE RECORDED VOLUME WITHIN A PENNY - DRIVES THE              
014300*    ALERT AT 3000-TERMINATE.                                             
014400 77  WS-VOLUME-MISMATCH-COUNT           PIC 9(5)  COMP VALUE ZERO.        
014500*    COUNTERS GROUP BELOW IS THE SAME THREE-WAY SPLIT (DETAIL/            
014600*    BUY/SELL) THAT SHOWS UP IN THE 3000-TERMINATE DISPLAY LINES -        
014700*    KEEP THEM TOGETHER SO A DUMP OF WS-COUNTERS READS AS ONE ROW.        
014800 01  WS-COUNTERS.                                                         
014900     05  WS-DETAIL-COUNT                 PIC 9(7)  COMP                   
015000                                         VALUE ZERO.                      
015100     05  WS-BUY-COUNT                    PIC 9(7)  COMP                   
015200                                         VALUE ZERO.                      
015300     05  WS-SELL-COUNT                   PIC 9(7)  COMP                   
015400                                         VALUE ZERO.                      
015500     05  FILLER                          PIC X(6)  VALUE SPACES.          
015600*    WORK AREA FOR THE VOLUME RE-CALC - QUANTITY TIMES PRICE,             
015700*    ROUNDED TO THE PENNY, AND THE SIGNED DIFFERENCE AGAINST              
015800*    WHAT THE FEED RECORDED.                                              
015900 01  WS-VOLUME-RECALC-AREA.                                               
016000     05  WS-RECALC-VOLUME                PIC S9(11)V9(2)                  
016100                                         VALUE ZERO.                      
016200     05  WS-VOLUME-DIFF                   PIC S9(11)V9(2)                 
016300                                         VALUE ZERO.                      
016400     05  FILLER                          PIC X(2)  VALUE SPACES.          
016500*    VERBOSE-SWITCH DISPLAY LINE - ONE LINE PER TRADE WHEN                
016600*    UPSI-0 IS ON, SO AN OPERATOR CAN EYEBALL THE CYRILLIC                
016700*    LITERAL COMING THROUGH CLEAN.                                        
016800 01  WS-DISPLAY-LINE.                                                     
016900     05  FILLER                         PIC X(9)  VALUE                   
017000                                         "TICKER= ".                      
017100     05  DL-TICKER                       PIC X(12).                       
017200     05  FILLER                         PIC X(7)  VALUE                   
017300                                         "  DIR= ".                       
017400     05  DL-DIRECTION                    PIC X(12).                       
017500     05  FILLER                         PIC X(35) VALUE SPACES.           
017600 PROCEDURE DIVISION.                                                      
017700*****************************************************************         
017800*  MAIN DRIVER - OPEN, SCAN TRADEFILE TO EOF, CLOSE, REPORT.    *         
017900*****************************************************************         
018000 0000-MAIN-CONTROL.                                                       
018100     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
018200     PERFORM 2000-PROCESS-TRADEFILE THRU 2000-EXIT                        
018300         UNTIL WS-EOF.                                                    
018400     PERFORM 3000-TERMINATE THRU 3000-EXIT.                               
018500     STOP RUN.                                                            
018600*****************************************************************         
018700*  OPEN TRADEFILE AND PRIME THE READ.  A FAILED OPEN FALLS      *         
018800*  STRAIGHT THROUGH TO 1000-EXIT WITHOUT READING - THE MAIN     *         
018900*  LOOP THEN FINDS WS-EOF STILL "N" BUT EVERY PARAGRAPH BELOW   *         
019000*  TOLERATES A NOT-"00" STATUS SO NOTHING RUNS AWAY.            *         
019100*****************************************************************         
019200 1000-INITIALIZE.                                                         
019300     OPEN INPUT TRADEFILE.                                                
019400     IF WS-TRADEFILE-STATUS NOT = "00"                                    
019500         DISPLAY "TRD.TIP03 - OPEN FAILED, STATUS "                       
019600             WS-TRADEFILE-STATUS                                          
019700         GO TO 1000-EXIT.                                                 
019800     PERFORM 2100-READ-TRADEFILE THRU 2100-EXIT.                          
019900 1000-EXIT.                                                               
020000     EXIT.                                                                
020100*****************************************************************         
020200*  ONE DETAIL ROW - TALLY BUY OR SELL BY THE CYRILLIC DIRECTION *         
020300*  LITERAL, THEN RE-FOOT QUANTITY TIMES PRICE AGAINST THE       *         
020400*  RECORDED VOLUME.  HEADER AND TRAILER ROWS ARE SKIPPED HERE - *         
020500*  THEY CARRY NO TALLYABLE DETAIL.                              *         
020600*****************************************************************         
020700 2000-PROCESS-TRADEFILE.                                                  
020800     IF NOT TRD-TYPE-DETAIL                                               
020900         PERFORM 2100-READ-TRADEFILE THRU 2100-EXIT                       
021000         GO TO 2000-EXIT.                                                 
021100     ADD 1 TO WS-DETAIL-COUNT.                                            
021200     IF DIRECTION-BUY                                                     
021300         ADD 1 TO WS-BUY-COUNT                                            
021400     ELSE                                                                 
021500         ADD 1 TO WS-SELL-COUNT.                                          
021600*    RE-CALC VOLUME FROM QUANTITY AND PRICE THE SAME WAY THE              
021700*    BROKER SHOULD HAVE - ROUNDED TO THE PENNY, NOT TRUNCATED -           
021800*    AND COMPARE AGAINST WHAT THE FEED ACTUALLY RECORDED.  A              
021900*    DIFFERENCE PAST A PENNY EITHER WAY IS A MISMATCH.                    
022000     COMPUTE WS-RECALC-VOLUME ROUNDED = QUANTITY * PRICE.                 
022100*    0.01 EITHER WAY IS THE SHOP'S LONGSTANDING TOLERANCE FOR             
022200*    BROKER ROUNDING NOISE - TIGHTER THAN THAT AND THE ALERT              
022300*    FIRES ON EVERY TRADE, WHICH DEFEATS THE POINT OF IT.                 
022400     COMPUTE WS-VOLUME-DIFF = VOLUME - WS-RECALC-VOLUME.                  
022500     IF WS-VOLUME-DIFF > 0.01 OR WS-VOLUME-DIFF < -0.01                   
022600         ADD 1 TO WS-VOLUME-MISMATCH-COUNT.                               
022700     MOVE TICKER TO DL-TICKER.                                            
022800     MOVE DIRECTION TO DL-DIRECTION.                                      
022900*    THE VERBOSE DISPLAY IS FOR OPERATOR TROUBLESHOOTING ONLY -           
023000*    LEAVE UPSI-0 OFF ON THE PRODUCTION JOB CARD OR THE SYSOUT            
023100*    FILLS WITH ONE LINE PER TRADE.                                       
023200     IF TRD-VERBOSE-SWITCH                                                
023300         DISPLAY WS-DISPLAY-LINE.                                         
023400     PERFORM 2100-READ-TRADEFILE THRU 2100-EXIT.                          
023500 2000-EXIT.                                                               
023600     EXIT.                                                                
023700*****************************************************************         
023800*  READ ONE TRADEFILE ROW.  AT END SETS THE EOF SWITCH SO THE   *         
023900*  MAIN LOOP STOPS; A READ ERROR OTHER THAN AT-END ALSO FORCES  *         
024000*  EOF RATHER THAN SPINNING ON A BAD RECORD.                    *         
024100*****************************************************************         
024200 2100-READ-TRADEFILE.                                                     
024300     READ TRADEFILE                                                       
024400         AT END                                                           
024500             MOVE "Y" TO WS-EOF-SWITCH                                    
024600             GO TO 2100-EXIT.                                             
024700     IF WS-TRADEFILE-STATUS NOT = "00"                                    
024800         DISPLAY "TRD.TIP03 - READ ERROR, STATUS "                        
024900             WS-TRADEFILE-STATUS                                          
025000         MOVE "Y" TO WS-EOF-SWITCH.                                       
025100 2100-EXIT.                                                               
025200     EXIT.                                                                
025300*****************************************************************         
025400*  CLOSE UP AND REPORT THE TALLIES.  THE VOLUME-MISMATCH LINE   *         
025500*  ONLY PRINTS WHEN THERE IS SOMETHING TO FLAG - A CLEAN RUN     *        
025600*  SHOWS NO MISMATCH LINE AT ALL, WHICH IS THE OPERATOR'S CUE    *        
025700*  THAT THE FEED IS GOOD.                                        *        
025800*****************************************************************         
025900 3000-TERMINATE.                                                          
026000*    TOTAL DETAIL COUNT BELOW SHOULD FOOT TO THE BROKER'S OWN             
026100*    TRD-RECORD-COUNT IN THE TRAILER ROW - WE DO NOT CROSS-CHECK          
026200*    IT HERE TODAY, BUT AN OPERATOR CAN EYEBALL IT AGAINST THE            
026300*    TRAILER VALUES SHOWN IN THE SYSOUT OF THE FEED-BUILD STEP.           
026400     CLOSE TRADEFILE.                                                     
026500     DISPLAY "TRD.TIP03 - TRADE ROWS READ      " WS-DETAIL-COUNT.         
026600     DISPLAY "TRD.TIP03 - BUY  ROWS             " WS-BUY-COUNT.           
026700     DISPLAY "TRD.TIP03 - SELL ROWS             " WS-SELL-COUNT.          
026800     IF WS-VOLUME-MISMATCH-COUNT NOT = ZERO                               
026900         DISPLAY "TRD.TIP03 - *** VOLUME MISMATCHES *** "                 
027000             WS-VOLUME-MISMATCH-COUNT.                                    
027100 3000-EXIT.                                                               
027200     EXIT.                                                                
