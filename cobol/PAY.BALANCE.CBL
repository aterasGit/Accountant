000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. DIVIDEND-PAYMENT-BALANCING.                                  
000300 AUTHOR. C. SANBORN.                                                      
000400 INSTALLATION. PORTFOLIO ACCOUNTING SYSTEMS.                              
000500 DATE-WRITTEN. 04/09/1987.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE PORTFOLIO                 
000800     ACCOUNTING SYSTEMS GROUP.  UNAUTHORIZED DISCLOSURE OF                
000900     ITS CONTENTS IS PROHIBITED.                                          
001000*****************************************************************         
001100*                                                               *         
001200*    P A Y - B A L A N C E     C H A N G E    L O G             *         
001300*                                                               *         
001400*  DATE      PGMR  TICKET     DESCRIPTION OF CHANGE             *         
001500*  --------  ----  ---------  --------------------------------- *         
001600*  04/09/87  CRS   INIT       ORIGINAL CODING - PAYMENT         * INIT    
001700*                             SCHEDULE RECORD LAYOUT AND        * INIT    
001800*                             BALANCING/RE-FOOT UTILITY.        * INIT    
001900*  12/14/88  CRS   PAS-0084   ADDED TRAILER GRAND-TOTAL FIELD   * PAS-0084
002000*                             SO OPERATOR CAN RE-FOOT PAYFILE   * PAS-0084
002100*                             AGAINST THE REPORTFILE TOTAL LINE.* PAS-0084
002200*  02/20/93  JPK   PAS-0182   FLAGGED ANY ZERO-SHARE DETAIL ROW * PAS-0182
002300*                             AS AN ERROR - ENGINE SHOULD NEVER * PAS-0182
002400*                             WRITE ONE.                        * PAS-0182
002500*  08/19/98  MTO   Y2K-0031   YEAR 2000 REMEDIATION - PAY-DATE  * Y2K-0031
002600*                             BREAKDOWN CENTURY WINDOW ADDED.   * Y2K-0031
002700*  01/05/99  MTO   Y2K-0058   Y2K FINAL SIGN-OFF.                *Y2K-0058
002800*  07/01/09  SHR   DM-1045    CONVERTED FOR NEW DATA-MART       * DM-1045 
002900*                             EXTRACT FEED, RENAMED PAY.BALANCE.* DM-1045 
003000*                                                               * DM-1045 
003100*****************************************************************         
003200*  PURPOSE - READS PAYFILE (THE DIVIDEND PAYMENT SCHEDULE       *         
003300*  WRITTEN BY THE ACCOUNTANT ENGINE, ACT.TIP02) AND RE-FOOTS    *         
003400*  PAY-TOTAL ACROSS ALL DETAIL ROWS, COMPARING THE RE-FOOTED    *         
003500*  SUM AGAINST THE TRAILER GRAND TOTAL.  ANY ZERO-SHARE DETAIL  *         
003600*  ROW IS FLAGGED - THE ENGINE IS SUPPOSED TO DROP THOSE BEFORE *         
003700*  WRITING.                                                     *         
003800*****************************************************************         
003900*  RE-FOOTING INDEPENDENTLY OF THE ENGINE THAT WROTE THE FILE             
004000*  CATCHES THE CLASS OF BUG A SELF-CHECK INSIDE THE ENGINE                
004100*  WOULD MISS - A TRAILER TOTAL COMPUTED THE SAME WRONG WAY               
004200*  TWICE STILL "BALANCES" AGAINST ITSELF.  THIS UTILITY ADDS              
004300*  NOTHING TO THE NUMBERS, IT ONLY RECOMPUTES THEM.                       
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     CLASS NUMERIC-SIGN IS "+" THRU "-"                                   
004900     UPSI-0 IS PAY-VERBOSE-SWITCH.                                        
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT PAYFILE ASSIGN TO "PAYFILE"                                   
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS IS WS-PAYFILE-STATUS.                                
005500*                                                                         
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800*    ONE ROW PER SCHEDULED DIVIDEND PAYMENT, AS WRITTEN BY                
005900*    THE ACCOUNTANT ENGINE'S PAYFILE STEP - THIS UTILITY NEVER            
006000*    WRITES PAYFILE, IT ONLY READS AND RE-FOOTS IT.                       
006100 FD  PAYFILE                                                              
006200     LABEL RECORDS ARE STANDARD.                                          
006300 01  DIVIDEND-PAYMENT-RECORD.                                             
006400     05  PAY-RECORD-TYPE-CD              PIC X(1).                        
006500         88  PAY-TYPE-HEADER                  VALUE "H".                  
006600         88  PAY-TYPE-DETAIL                  VALUE "D".                  
006700         88  PAY-TYPE-TRAILER                 VALUE "T".                  
006800*    HEADER NAMES THE TICKER AND SCHEDULE-RUN DATE THIS                   
006900*    PAYFILE WAS PRODUCED UNDER - NOT USED BY THE BALANCING               
007000*    LOGIC BELOW, ONLY CARRIED FOR AN OPERATOR READING A DUMP.            
007100     05  PAY-HEADER-AREA.                                                 
007200         10  PAY-TICKER-HDR                PIC X(12).                     
007300         10  PAY-SCHEDULE-RUN-DATE.                                       
007400             15  PAY-RUN-CC-DATE            PIC 9(2).                     
007500             15  PAY-RUN-YY-DATE            PIC 9(2).                     
007600             15  PAY-RUN-MM-DATE            PIC 9(2).                     
007700             15  PAY-RUN-DD-DATE            PIC 9(2).                     
007800         10  FILLER                       PIC X(60).                      
007900*    DETAIL CARRIES EVERYTHING THE RE-FOOT NEEDS - SHARES,                
008000*    PER-SHARE DIVIDEND, AND THE EXTENDED PAY-TOTAL THE ENGINE            
008100*    ALREADY COMPUTED.  PAY-SHARES OF ZERO IS THE ONE CONDITION           
008200*    THIS UTILITY TREATS AS AN ENGINE DEFECT - PAS-0182.                  
008300     05  PAY-DETAIL-AREA REDEFINES PAY-HEADER-AREA.                       
008400         10  PAY-DATE                      PIC 9(8).                      
008500         10  PAY-SHARES                    PIC S9(9).                     
008600         10  PAY-DIVIDEND                   PIC S9(7)V9(7).               
008700         10  PAY-TOTAL                      PIC S9(9)V9(2).               
008800         10  FILLER                       PIC X(38).                      
008900*    BROKEN-OUT DATE VIEW - NOT WALKED BY ANY PARAGRAPH BELOW             
009000*    TODAY, KEPT FOR A FUTURE AGING REPORT THAT WAS DISCUSSED             
009100*    BUT NEVER FUNDED.                                                    
009200     05  PAY-DETAIL-DATE-AREA REDEFINES PAY-DETAIL-AREA.                  
009300         10  PAY-CC-DATE                    PIC 9(2).                     
009400         10  PAY-YY-DATE                    PIC 9(2).                     
009500         10  PAY-MM-DATE                    PIC 9(2).                     
009600         10  PAY-DD-DATE                    PIC 9(2).                     
009700         10  FILLER                       PIC X(72).                      
009800*    TRAILER'S PAY-TOTAL-AMOUNT IS THE GRAND TOTAL THE RE-FOOT            
009900*    IS BALANCED AGAINST - PAS-0084.  RECORD-COUNT IS DISPLAYED           
010000*    BUT NOT CURRENTLY CROSS-CHECKED AGAINST WS-DETAIL-COUNT.             
010100     05  PAY-TRAILER-AREA REDEFINES PAY-HEADER-AREA.                      
010200         10  PAY-RECORD-COUNT               PIC 9(7).                     
010300         10  PAY-TOTAL-AMOUNT                PIC S9(11)V9(2).             
010400         10  FILLER                       PIC X(60).                      
010500*                                                                         
010600 WORKING-STORAGE SECTION.                                                 
010700*    FILE STATUS AND EOF SWITCH - NOT WORTH A GROUP, PER SHOP             
010800*    CONVENTION ON THIS UTILITY SUITE.                                    
010900 77  WS-PAYFILE-STATUS                   PIC X(2)  VALUE "00".            
011000 77  WS-EOF-SWITCH                       PIC X(1)  VALUE "N".             
011100     88  WS-EOF                              VALUE "Y".                   
011200*    ONE SWITCH - TRIPPED THE FIRST TIME A ZERO-SHARE DETAIL              
011300*    ROW IS SEEN, STAYS TRIPPED FOR THE REST OF THE RUN.                  
011400 01  WS-SWITCHES.                                                         
011500     05  WS-ZERO-SHARE-ERROR-SW            PIC X(1)  VALUE "N".           
011600         88  WS-ZERO-SHARE-ERROR               VALUE "Y".                 
011700     05  FILLER                           PIC X(3)  VALUE SPACES.         
011800 01  WS-COUNTERS.                                                         
011900     05  WS-DETAIL-COUNT                  PIC 9(7)  COMP                  
012000                                          VALUE ZERO.                     
012100     05  FILLER                           PIC X(3)  VALUE SPACES.         
012200*    THE TWO HALVES OF THE BALANCE CHECK - REFOOT-TOTAL IS                
012300*    ACCUMULATED DETAIL-ROW BY DETAIL-ROW; TRAILER-TOTAL IS               
012400*    CAPTURED ONCE, WHOLE, OFF THE TRAILER ROW.  3000-TERMINATE           
012500*    COMPARES THEM.                                                       
012600 77  WS-REFOOT-TOTAL                     PIC S9(11)V9(2)                  
012700                                          VALUE ZERO.                     
012800 77  WS-TRAILER-TOTAL                    PIC S9(11)V9(2)                  
012900                                          VALUE ZERO.                     
013000*    VERBOSE-SWITCH DISPLAY LINE - ONE LINE PER DETAIL ROW                
013100*    WHEN UPSI-0 IS ON, SHOWING THE RUNNING PAY-TOTAL AS IT IS            
013200*    READ.                                                                
013300 01  WS-DISPLAY-LINE.                                                     
013400     05  FILLER                           PIC X(10) VALUE                 
013500                                          "PAY DATE= ".                   
013600     05  DL-PAY-DATE                       PIC 9(8).                      
013700     05  FILLER                           PIC X(10) VALUE                 
013800                                          "  TOTAL= ".                    
013900     05  DL-PAY-TOTAL                       PIC -9(9).9(2).               
014000     05  FILLER                           PIC X(35) VALUE SPACES.         
014100*                                                                         
014200 PROCEDURE DIVISION.                                                      
014300*                                                                         
014400*****************************************************************         
014500*  MAIN DRIVER - OPEN, SCAN PAYFILE TO EOF, CLOSE, REPORT.       *        
014600*****************************************************************         
014700 0000-MAIN-CONTROL.                                                       
014800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
014900     PERFORM 2000-PROCESS-PAYFILE THRU 2000-EXIT                          
015000         UNTIL WS-EOF.                                                    
015100     PERFORM 3000-TERMINATE THRU 3000-EXIT.                               
015200     STOP RUN.                                                            
015300*****************************************************************         
015400*  OPEN PAYFILE AND PRIME THE READ.  A FAILED OPEN FALLS        *         
015500*  STRAIGHT THROUGH WITHOUT READING, THE SAME TOLERANT PATTERN  *         
015600*  USED BY THE OTHER UTILITIES IN THIS SUITE.                   *         
015700*****************************************************************         
015800 1000-INITIALIZE.                                                         
015900     OPEN INPUT PAYFILE.                                                  
016000     IF WS-PAYFILE-STATUS NOT = "00"                                      
016100         DISPLAY "PAY.BALANCE - OPEN FAILED, STATUS "                     
016200             WS-PAYFILE-STATUS                                            
016300         GO TO 1000-EXIT.                                                 
016400     PERFORM 2100-READ-PAYFILE THRU 2100-EXIT.                            
016500 1000-EXIT.                                                               
016600     EXIT.                                                                
016700*****************************************************************         
016800*  TRAILER ROW JUST CAPTURES THE GRAND TOTAL AND MOVES ON -      *        
016900*  IT IS NOT COUNTED AS A DETAIL ROW.  EACH DETAIL ROW IS        *        
017000*  CHECKED FOR A ZERO SHARE COUNT (PAS-0182) AND FOLDED INTO     *        
017100*  THE RUNNING RE-FOOT TOTAL THAT 3000-TERMINATE WILL COMPARE    *        
017200*  AGAINST THE TRAILER'S OWN FIGURE BELOW.                       *        
017300*****************************************************************         
017400 2000-PROCESS-PAYFILE.                                                    
017500     IF PAY-TYPE-TRAILER                                                  
017600         MOVE PAY-TOTAL-AMOUNT TO WS-TRAILER-TOTAL                        
017700         PERFORM 2100-READ-PAYFILE THRU 2100-EXIT                         
017800         GO TO 2000-EXIT.                                                 
017900     IF NOT PAY-TYPE-DETAIL                                               
018000         PERFORM 2100-READ-PAYFILE THRU 2100-EXIT                         
018100         GO TO 2000-EXIT.                                                 
018200     ADD 1 TO WS-DETAIL-COUNT.                                            
018300*    A ZERO SHARE COUNT MEANS THE ENGINE WROTE A PAYMENT ROW              
018400*    FOR A POSITION IT SHOULD HAVE SKIPPED - FLAG IT, BUT KEEP            
018500*    RE-FOOTING SO THE OPERATOR SEES BOTH PROBLEMS AT ONCE.               
018600     IF PAY-SHARES = ZERO                                                 
018700         MOVE "Y" TO WS-ZERO-SHARE-ERROR-SW.                              
018800     ADD PAY-TOTAL TO WS-REFOOT-TOTAL.                                    
018900     MOVE PAY-DATE TO DL-PAY-DATE.                                        
019000     MOVE PAY-TOTAL TO DL-PAY-TOTAL.                                      
019100*    VERBOSE DISPLAY IS FOR OPERATOR TROUBLESHOOTING ONLY - LEAVE         
019200*    UPSI-0 OFF ON THE PRODUCTION JOB CARD.                               
019300     IF PAY-VERBOSE-SWITCH                                                
019400         DISPLAY WS-DISPLAY-LINE.                                         
019500     PERFORM 2100-READ-PAYFILE THRU 2100-EXIT.                            
019600 2000-EXIT.                                                               
019700     EXIT.                                                                
019800*****************************************************************         
019900*  READ ONE PAYFILE ROW.  AT END OR ANY READ ERROR SETS THE EOF  *        
020000*  SWITCH SO THE MAIN LOOP STOPS RATHER THAN SPINNING.           *        
020100*****************************************************************         
020200 2100-READ-PAYFILE.                                                       
020300     READ PAYFILE                                                         
020400         AT END                                                           
020500             MOVE "Y" TO WS-EOF-SWITCH                                    
020600             GO TO 2100-EXIT.                                             
020700     IF WS-PAYFILE-STATUS NOT = "00"                                      
020800         DISPLAY "PAY.BALANCE - READ ERROR, STATUS "                      
020900             WS-PAYFILE-STATUS                                            
021000         MOVE "Y" TO WS-EOF-SWITCH.                                       
021100 2100-EXIT.                                                               
021200     EXIT.                                                                
021300*****************************************************************         
021400*  CLOSE UP AND REPORT BOTH HALVES OF THE BALANCE CHECK.  THE    *        
021500*  OUT-OF-BALANCE AND ZERO-SHARE WARNINGS ONLY PRINT WHEN THEY   *        
021600*  ACTUALLY TRIP - A CLEAN RUN SHOWS NEITHER WARNING LINE.       *        
021700*****************************************************************         
021800 3000-TERMINATE.                                                          
021900     CLOSE PAYFILE.                                                       
022000     DISPLAY "PAY.BALANCE - DETAIL ROWS READ   " WS-DETAIL-COUNT.         
022100     DISPLAY "PAY.BALANCE - RE-FOOTED TOTAL    " WS-REFOOT-TOTAL.         
022200     DISPLAY "PAY.BALANCE - TRAILER TOTAL      " WS-TRAILER-TOTAL.        
022300     IF WS-REFOOT-TOTAL NOT = WS-TRAILER-TOTAL                            
022400         DISPLAY "PAY.BALANCE - *** OUT OF BALANCE ***".                  
022500     IF WS-ZERO-SHARE-ERROR                                               
022600         DISPLAY "PAY.BALANCE - *** ZERO-SHARE ROW FOUND ***".            
022700 3000-EXIT.                                                               
022800     EXIT.                                                                
