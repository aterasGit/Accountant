000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. DIVIDEND-SCHEDULE-REFRESHER.                                 
000300 AUTHOR. C. SANBORN.                                                      
000400 INSTALLATION. PORTFOLIO ACCOUNTING SYSTEMS.                              
000500 DATE-WRITTEN. 03/18/1987.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE PORTFOLIO                 
000800     ACCOUNTING SYSTEMS GROUP.  UNAUTHORIZED DISCLOSURE OF                
000900     ITS CONTENTS IS PROHIBITED.                                          
001000*****************************************************************         
001100*                                                               *         
001200*    D I V - T I P 0 1     C H A N G E    L O G                 *         
001300*                                                               *         
001400*  DATE      PGMR  TICKET     DESCRIPTION OF CHANGE             *         
001500*  --------  ----  ---------  --------------------------------- *         
001600*  03/18/87  CRS   INIT       ORIGINAL CODING - EX-DIVIDEND     * INIT    
001700*                             SCHEDULE EDIT/COUNT UTILITY.      * INIT    
001800*  10/02/87  CRS   PAS-0037   ADDED BLANK-FIELD SKIP LOGIC PER  * PAS-0037
001900*                             BROKER FEED - SOME ROWS ARRIVE    * PAS-0037
002000*                             WITH NO DIVIDEND AMOUNT.          * PAS-0037
002100*  04/11/90  DWK   PAS-0114   WIDENED DIVIDEND-AMT TO 7 DECIMAL * PAS-0114
002200*                             PLACES FOR SUB-$1.00 FUNDS.       * PAS-0114
002300*  07/26/93  JPK   PAS-0188   ADDED EX-DIV DATE BREAKDOWN VIEW  * PAS-0188
002400*                             FOR THE OPERATOR DISPLAY LINE.    * PAS-0188
002500*  05/15/97  MTO   PAS-0257   TRAILER RECORD COUNT WIDENED TO   * PAS-0257
002600*                             9(7), VOLUME OF TICKERS GROWING.  * PAS-0257
002700*  08/19/98  MTO   Y2K-0031   YEAR 2000 REMEDIATION - CENTURY   * Y2K-0031
002800*                             WINDOW ADDED TO DATE BREAKDOWN.   * Y2K-0031
002900*  01/05/99  MTO   Y2K-0058   Y2K FINAL SIGN-OFF.                *Y2K-0058
003000*  07/01/09  SHR   DM-1043    CONVERTED FOR NEW DATA-MART       * DM-1043 
003100*                             EXTRACT FEED, RENUMBERED TIP01.   * DM-1043 
003200*                                                               * DM-1043 
003300*****************************************************************         
003400*  PURPOSE - READS DIVFILE (ONE ROW PER EX-DIVIDEND DATE FOR    *         
003500*  THE RUN TICKER) AND REPORTS HOW MANY ROWS WERE KEPT VERSUS   *         
003600*  SKIPPED BECAUSE EX-DIV-DATE OR DIVIDEND-AMT WAS BLANK ON THE *         
003700*  INCOMING BROKER FEED.  THE ACCOUNTANT ENGINE (ACT.TIP02)     *         
003800*  APPLIES THE SAME SKIP RULE WHEN IT BUILDS THE PAYMENT        *         
003900*  SCHEDULE - THIS JOB IS ONLY A FEED-QUALITY SPOT CHECK.       *         
004000*****************************************************************         
004100*  THIS IS A FEED SPOT CHECK ONLY - IT DOES NOT TOUCH THE                 
004200*  PAYMENT SCHEDULE OR THE LEDGER.  RUN IT AHEAD OF THE                   
004300*  NIGHTLY ACT.TIP02 LOAD SO A BAD DIVFILE GETS CAUGHT BEFORE             
004400*  IT EVER REACHES THE ENGINE.                                            
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     CLASS NUMERIC-SIGN IS "+" THRU "-"                                   
005000     UPSI-0 IS DIV-VERBOSE-SWITCH.                                        
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300     SELECT DIVFILE ASSIGN TO "DIVFILE"                                   
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS IS WS-DIVFILE-STATUS.                                
005600*                                                                         
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900*    ONE PHYSICAL FILE, THREE LOGICAL ROW TYPES - SAME H/D/T              
006000*    SHAPE THE BROKER USES ON EVERY FEED WE TAKE FROM THEM,               
006100*    TICKER-SCOPED ONE RUN AT A TIME.                                     
006200 FD  DIVFILE                                                              
006300     LABEL RECORDS ARE STANDARD.                                          
006400 01  DIVIDEND-SCHEDULE-RECORD.                                            
006500     05  DIV-RECORD-TYPE-CD             PIC X(1).                         
006600         88  DIV-TYPE-HEADER                 VALUE "H".                   
006700         88  DIV-TYPE-DETAIL                 VALUE "D".                   
006800         88  DIV-TYPE-TRAILER                VALUE "T".                   
006900*    HEADER CARRIES THE TICKER AND THE DATE THE SCHEDULE WAS              
007000*    PULLED FROM THE BROKER'S SYSTEM - NOT THE EX-DIV DATE,               
007100*    WHICH LIVES DOWN IN THE DETAIL ROWS BELOW.                           
007200     05  DIV-HEADER-AREA.                                                 
007300         10  DIV-TICKER-HDR              PIC X(12).                       
007400         10  DIV-SCHEDULE-RUN-DATE.                                       
007500             15  DIV-RUN-CC-DATE          PIC 9(2).                       
007600             15  DIV-RUN-YY-DATE          PIC 9(2).                       
007700             15  DIV-RUN-MM-DATE          PIC 9(2).                       
007800             15  DIV-RUN-DD-DATE          PIC 9(2).                       
007900         10  FILLER                      PIC X(70).                       
008000     05  DIV-DETAIL-AREA REDEFINES DIV-HEADER-AREA.                       
008100         10  EX-DIV-DATE                  PIC 9(8).                       
008200         10  DIVIDEND-AMT                 PIC S9(7)V9(7).                 
008300         10  FILLER                      PIC X(68).                       
008400*    SEVEN DECIMAL PLACES ON DIVIDEND-AMT IS NOT A TYPO -                 
008500*    PAS-0114 WIDENED IT SO SUB-$1.00 FUNDS DISTRIBUTING                  
008600*    FRACTIONS OF A CENT PER SHARE STILL FOOT CORRECTLY.                  
008700     05  DIV-DETAIL-DATE-AREA REDEFINES DIV-DETAIL-AREA.                  
008800         10  EX-DIV-CC-DATE               PIC 9(2).                       
008900         10  EX-DIV-YY-DATE               PIC 9(2).                       
009000         10  EX-DIV-MM-DATE               PIC 9(2).                       
009100         10  EX-DIV-DD-DATE               PIC 9(2).                       
009200         10  FILLER                      PIC X(82).                       
009300     05  DIV-TRAILER-AREA REDEFINES DIV-HEADER-AREA.                      
009400         10  DIV-RECORD-COUNT             PIC 9(7).                       
009500         10  FILLER                      PIC X(83).                       
009600*    TRAILER COUNT WAS WIDENED TO 9(7) UNDER PAS-0257 WHEN THE            
009700*    TICKER UNIVERSE OUTGREW THE ORIGINAL 9(5) FIELD.                     
009800*                                                                         
009900 WORKING-STORAGE SECTION.                                                 
010000*    FILE STATUS AND EOF SWITCH - INDEPENDENT ITEMS, NOT WORTH            
010100*    A GROUP, PER SHOP CONVENTION.                                        
010200 77  WS-DIVFILE-STATUS                  PIC X(2)  VALUE "00".             
010300 77  WS-EOF-SWITCH                      PIC X(1)  VALUE "N".              
010400     88  WS-EOF                             VALUE "Y".                    
010500 77  WS-KEPT-COUNT                      PIC 9(7)  COMP VALUE ZERO.        
010600 01  WS-COUNTERS.                                                         
010700     05  WS-SKIPPED-COUNT                 PIC 9(5)  COMP                  
010800                                          VALUE ZERO.                     
010900     05  FILLER                          PIC X(3)  VALUE SPACES.          
011000*    VERBOSE-SWITCH DISPLAY LINE - ONE LINE PER KEPT ROW WHEN             
011100*    UPSI-0 IS ON, EX-DIV DATE AND AMOUNT ONLY.                           
011200 01  WS-DISPLAY-LINE.                                                     
011300     05  FILLER                          PIC X(10) VALUE                  
011400                                         "EX-DIV DT=".                    
011500     05  DL-EX-DIV-DATE                   PIC 9(8).                       
011600     05  FILLER                          PIC X(9)  VALUE                  
011700                                         "   AMT= ".                      
011800     05  DL-DIVIDEND-AMT                  PIC -9(6).9(7).                 
011900     05  FILLER                          PIC X(36) VALUE SPACES.          
012000*                                                                         
012100 PROCEDURE DIVISION.                                                      
012200*                                                                         
012300*****************************************************************         
012400*  MAIN DRIVER - OPEN, SCAN DIVFILE TO EOF, CLOSE, REPORT.       *        
012500*****************************************************************         
012600 0000-MAIN-CONTROL.                                                       
012700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
012800     PERFORM 2000-PROCESS-DIVFILE THRU 2000-EXIT                          
012900         UNTIL WS-EOF.                                                    
013000     PERFORM 3000-TERMINATE THRU 3000-EXIT.                               
013100     STOP RUN.                                                            
013200*****************************************************************         
013300*  OPEN DIVFILE AND PRIME THE READ.  A FAILED OPEN FALLS        *         
013400*  STRAIGHT THROUGH WITHOUT READING - THE MAIN LOOP THEN FINDS  *         
013500*  WS-EOF STILL "N" BUT EVERY PARAGRAPH BELOW TOLERATES A       *         
013600*  NOT-"00" STATUS SO NOTHING RUNS AWAY.                        *         
013700*****************************************************************         
013800 1000-INITIALIZE.                                                         
013900*    THE FIRST READ IS PRIMED HERE RATHER THAN IN THE MAIN                
014000*    CONTROL PARAGRAPH SO 0000-MAIN-CONTROL CAN DRIVE THE LOOP            
014100*    ON A PLAIN UNTIL-EOF TEST WITHOUT A SPECIAL FIRST PASS.              
014200     OPEN INPUT DIVFILE.                                                  
014300     IF WS-DIVFILE-STATUS NOT = "00"                                      
014400         DISPLAY "DIV.TIP01 - OPEN FAILED, STATUS "                       
014500             WS-DIVFILE-STATUS                                            
014600         GO TO 1000-EXIT.                                                 
014700     PERFORM 2100-READ-DIVFILE THRU 2100-EXIT.                            
014800 1000-EXIT.                                                               
014900     EXIT.                                                                
015000*****************************************************************         
015100*  ONE DETAIL ROW - SKIP IT IF EITHER THE EX-DIV DATE OR THE     *        
015200*  DIVIDEND AMOUNT CAME BACK BLANK FROM THE BROKER FEED.  THIS   *        
015300*  IS THE SAME SKIP TEST ACT.TIP02 APPLIES WHEN IT BUILDS THE    *        
015400*  PAYMENT SCHEDULE - KEEP THE TWO IN STEP IF EITHER CHANGES.    *        
015500*****************************************************************         
015600 2000-PROCESS-DIVFILE.                                                    
015700     IF NOT DIV-TYPE-DETAIL                                               
015800         PERFORM 2100-READ-DIVFILE THRU 2100-EXIT                         
015900         GO TO 2000-EXIT.                                                 
016000     IF EX-DIV-DATE = ZERO OR DIVIDEND-AMT = ZERO                         
016100*        A BLANK EX-DIV-DATE MEANS THE BROKER HAS NOT YET                 
016200*        DECLARED THE NEXT DISTRIBUTION FOR THIS TICKER - A               
016300*        BLANK DIVIDEND-AMT MEANS THE RATE HAS NOT BEEN SET.              
016400*        EITHER WAY THE ROW IS NOT YET ACTIONABLE, SO IT IS               
016500*        COUNTED AND SKIPPED RATHER THAN TREATED AS AN ERROR.             
016600         ADD 1 TO WS-SKIPPED-COUNT                                        
016700         PERFORM 2100-READ-DIVFILE THRU 2100-EXIT                         
016800         GO TO 2000-EXIT.                                                 
016900     ADD 1 TO WS-KEPT-COUNT.                                              
017000     MOVE EX-DIV-DATE TO DL-EX-DIV-DATE.                                  
017100     MOVE DIVIDEND-AMT TO DL-DIVIDEND-AMT.                                
017200*    VERBOSE DISPLAY IS FOR OPERATOR TROUBLESHOOTING ONLY - LEAVE         
017300*    UPSI-0 OFF ON THE PRODUCTION JOB CARD.                               
017400     IF DIV-VERBOSE-SWITCH                                                
017500         DISPLAY WS-DISPLAY-LINE.                                         
017600     PERFORM 2100-READ-DIVFILE THRU 2100-EXIT.                            
017700 2000-EXIT.                                                               
017800     EXIT.                                                                
017900*****************************************************************         
018000*  READ ONE DIVFILE ROW.  AT END SETS THE EOF SWITCH SO THE      *        
018100*  MAIN LOOP STOPS; A READ ERROR OTHER THAN AT-END ALSO FORCES   *        
018200*  EOF RATHER THAN SPINNING ON A BAD RECORD.                     *        
018300*****************************************************************         
018400 2100-READ-DIVFILE.                                                       
018500     READ DIVFILE                                                         
018600         AT END                                                           
018700             MOVE "Y" TO WS-EOF-SWITCH                                    
018800             GO TO 2100-EXIT.                                             
018900     IF WS-DIVFILE-STATUS NOT = "00"                                      
019000         DISPLAY "DIV.TIP01 - READ ERROR, STATUS "                        
019100             WS-DIVFILE-STATUS                                            
019200         MOVE "Y" TO WS-EOF-SWITCH.                                       
019300 2100-EXIT.                                                               
019400     EXIT.                                                                
019500*****************************************************************         
019600*  CLOSE UP AND REPORT THE KEPT/SKIPPED TALLY.  A HIGH SKIPPED   *        
019700*  COUNT ON A TICKER THAT USUALLY PAYS REGULARLY IS THE          *        
019800*  OPERATOR'S CUE TO PULL THE RAW BROKER FEED AND LOOK FOR A     *        
019900*  FORMAT CHANGE UPSTREAM.                                       *        
020000*****************************************************************         
020100 3000-TERMINATE.                                                          
020200     CLOSE DIVFILE.                                                       
020300     DISPLAY "DIV.TIP01 - EX-DIV ROWS KEPT    " WS-KEPT-COUNT.            
020400     DISPLAY "DIV.TIP01 - EX-DIV ROWS SKIPPED " WS-SKIPPED-COUNT.         
020500 3000-EXIT.                                                               
020600     EXIT.                                                                
